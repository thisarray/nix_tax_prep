000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE IN-MEMORY       *
000400*  FORM-1040 LINE TABLE (THE "FORM"        *
000500*  CONTAINER).  ONE TABLE PER TAXPAYER     *
000600*  PER RUN.  LOADED AND READ ONLY VIA      *
000700*  IRS900 -- SEE LKIRS900.COB.             *
000800*******************************************
000900*
001000* AN ENTRY HOLDS ONE LINE-NUMBER/SUFFIX
001100* PAIR AND ITS SIGNED AMOUNT.  UNSET
001200* LINES ARE NOT STORED -- THEY READ AS
001300* ZERO BY DEFAULT (SEE IRS900 GET-LINE).
001400*
001500* 04/02/26 RJT - IRS1040-001 CREATED.
001600* 05/02/26 RJT - IRS1040-004 SIZED TABLE
001700*                TO 90 ENTRIES -- WIDEST
001800*                FORM (TY2020) CARRIES
001900*                37 BASE LINES PLUS
002000*                SUFFIXES.
002100*
002200 01  IRS-FORM-TABLE.
002300     03  FORM-NAME            PIC X(48).
002400     03  FORM-MAX-LINE        PIC 9(3) BINARY.
002500     03  FORM-ENTRY-CNT       PIC 9(3) BINARY.
002600     03  FORM-LINE-ENTRY
002700             OCCURS 1 TO 90 TIMES
002800             DEPENDING ON FORM-ENTRY-CNT
002900             INDEXED BY FORM-IX.
003000         05  FORM-SORT-KEY.
003100             07  FL-NUMBER    PIC 9(3).
003200             07  FL-SUFFIX    PIC X(6).
003300         05  FL-AMOUNT        PIC S9(11)V99 COMP-3.
003400     03  FILLER               PIC X(09).
003500*
