000100*
000200* SELECT FOR THE TAXPAYER ENTERED-LINE
000300* FILE -- SEE FDIRSIN.COB FOR LAYOUT.
000400*
000500* 04/02/26 RJT - IRS1040-001 CREATED.
000600*
000700     SELECT IRS-FORM-IN-FILE
000800         ASSIGN TO "IRSFRMIN"
000900         ORGANIZATION LINE SEQUENTIAL
001000         STATUS IRS-IN-STATUS.
001100*
