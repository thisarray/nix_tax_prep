000100*
000200* LINKAGE FOR CALL "IRS900" -- THE FORM
000300* CONTAINER UTILITY.  ONE PARAMETER
000400* BLOCK, FUNCTION-SWITCH DRIVEN, IN
000500* THE SAME STYLE AS THE MAPS0N FAMILY.
000600*
000700* FUNCTION CODES --
000800*   1  INIT               CLEAR THE FORM, SET FORM-NAME.
000900*   2  SET-LINE           STORE/REPLACE ONE LINE.
001000*   3  GET-LINE           FETCH ONE LINE (0 IF UNSET).
001100*   4  BUILD-REPORT-ORDER FILL ZERO BASES, SORT NATURAL.
001200*   5  PRINT-REPORT       WRITE NAME/BORDER/DETAIL LINES.
001300*
001400* 04/02/26 RJT - IRS1040-001 CREATED.
001500*
001600 01  IRS900-WS.
001700     03  IRS900-FUNCTION            PIC 9(1).
001800         88  IRS900-FN-INIT                VALUE 1.
001900         88  IRS900-FN-SET-LINE            VALUE 2.
002000         88  IRS900-FN-GET-LINE            VALUE 3.
002100         88  IRS900-FN-BUILD-ORDER         VALUE 4.
002200         88  IRS900-FN-PRINT-REPORT        VALUE 5.
002300     03  IRS900-FORM-NAME           PIC X(48).
002400     03  IRS900-LINE-NUMBER         PIC 9(3).
002500     03  IRS900-LINE-SUFFIX         PIC X(6).
002600     03  IRS900-LINE-AMOUNT         PIC S9(11)V99 SIGN LEADING.
002700     03  IRS900-PRT-FILE-OPEN-SW    PIC X(1).
002800         88  IRS900-PRT-IS-OPEN            VALUE "Y".
002900     03  FILLER                 PIC X(08).
003000*
