000100*****************************************************************
000200*                                                               *
000300*         IRS 2023 ESTIMATED TAX WORKSHEET DRIVER              *
000400*                                                               *
000500*  Completes a 2022 federal return to obtain lines 21, 24 and   *
000600*  36, then applies the 2023 Estimated Tax Worksheet rules to   *
000700*  the taxpayer's worksheet entries and prints the result.      *
000800*****************************************************************
000900*
001000  IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.         IRS2023E.
001400      AUTHOR.             R J Trent, 22/07/1987.
001500      INSTALLATION.       Applewood Computers - Head Office.
001600      DATE-WRITTEN.       22/07/1987.
001700      DATE-COMPILED.
001800      SECURITY.           Copyright (C) 1987-2026, Vincent B Coen.
001900*                         Distributed under the GNU General
002000*                         Public License.  See file COPYING.
002100*
002200*    Remarks.            Stand-alone batch job.  Runs a 2022
002300*                         federal form first (via IRS920) purely
002400*                         to recover lines 21, 24 and 36, then
002500*                         runs the 11-step 2023 Estimated Tax
002600*                         Worksheet (standard deduction 13850)
002700*                         over the taxpayer's worksheet entries
002800*                         and writes the completed report.
002900*
003000*    Version.            See Date-Compiled in source listing.
003100*    Called Modules.     IRS900, IRS920.
003200*    Files used.         IRS-Form-In-File (input, read twice -
003300*                         once for the 2022 lines, once for the
003400*                         2023 worksheet lines).
003500*
003600* Changes:
003700* 22/07/87 vbc -     Created as a stub alongside IRS900/IRS920 -
003800*                     the 1982 table work never reached this
003900*                     far, shelved with the rest of the set.
004000* 14/08/94 vbc -     File-Status checking added to match the
004100*                     house standard adopted that year.
004200* 30/11/98 vbc -     Y2K date window review - FORM-YEAR on the
004300*                     input record is already a 4-digit field,
004400*                     no change required.
004500* 29/01/09 vbc -     Migration to Open Cobol/GnuCobol.
004600* 16/04/24 vbc -     Copyright notice update superseding all
004700*                     previous notices.
004800* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004900* 06/02/26 rjt - IRS1040-005 Dormant driver finally given a
005000*                 purpose - Form-1040 project.  Wrote the
005100*                 two-pass read, the federal seed step and the
005200*                 11-step worksheet rule set.
005300*
005400*****************************************************************
005500*
005600  ENVIRONMENT              DIVISION.
005700*================================
005800*
005900  CONFIGURATION           SECTION.
006000  SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM
006200      CLASS ALPHA-SUFFIX IS "A" THRU "Z"
006300      UPSI-0 ON STATUS IS WS-Debug-Sw.
006400*
006500  INPUT-OUTPUT            SECTION.
006600  FILE-CONTROL.
006700      COPY  "Documents-ACAS-Nightly-3.3-copybooks-selirsin.cob".
006800*
006900  DATA                     DIVISION.
007000*================================
007100*
007200  FILE SECTION.
007300      COPY  "Documents-ACAS-Nightly-3.3-copybooks-fdirsin.cob".
007400*
007500  WORKING-STORAGE SECTION.
007600*-----------------------
007700*
007800      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirs900.cob".
007900*
008000  01  WS-IRS2023E-DATA.
008100      03  WS-Debug-Sw         PIC X(1)   VALUE "N".
008200      03  WS-Eof-Sw           PIC X(1)   VALUE "N".
008300          88  WS-Eof                     VALUE "Y".
008400      03  IRS-In-Status       PIC X(2)   VALUE "00".
008500      03  WS-Read-Year        PIC 9(4).
008600      03  WS-Accum            PIC S9(11)V99 COMP-3.
008700      03  WS-Wk-Number        PIC 9(3).
008800      03  WS-Wk-Suffix        PIC X(6).
008900      03  FILLER REDEFINES WS-Wk-Suffix.
009000          05  WS-Wk-Suf-Char  PIC X      OCCURS 6.
009100      03  WS-Wk-Amount        PIC S9(11)V99 COMP-3.
009200      03  WS-Held-F21         PIC S9(11)V99 COMP-3.
009300      03  WS-Held-F24         PIC S9(11)V99 COMP-3.
009400      03  WS-Held-F36         PIC S9(11)V99 COMP-3.
009500      03  WS-Target-Years.
009600          05  WS-Fed-Year     PIC 9(4)   VALUE 2022.
009700          05  WS-Wsh-Year     PIC 9(4)   VALUE 2023.
009800      03  FILLER REDEFINES WS-Target-Years.
009900          05  WS-Target-Yr-Char PIC X   OCCURS 8.
010000      03  FILLER              PIC X(08).
010100*
010200  01  WS-Error-Messages.
010300      03  SY900               PIC X(40)
010400              VALUE "IRS2023E - CANNOT OPEN INPUT FILE STATUS".
010500      03  FILLER REDEFINES SY900.
010600          05  SY900-Char      PIC X      OCCURS 40.
010700*
010800  PROCEDURE DIVISION.
010900*===================
011000*
011100  AA000-MAIN                  SECTION.
011200*************************************
011300      DISPLAY "IRS2023E STARTING".
011400      PERFORM AA010-SEED-FROM-2022.
011500      PERFORM AA020-INIT-WORKSHEET.
011600      PERFORM AA050-READ-LINES THRU AA050-READ-LINES-EXIT.
011700      PERFORM AA060-SEED-WORKSHEET-LINES.
011800      PERFORM AA100-APPLY-WORKSHEET-RULES.
011900      PERFORM AA200-PRINT-FORM.
012000      DISPLAY "IRS2023E COMPLETED".
012100      STOP RUN.
012200*
012300*---------------------------------------------------------------
012400* AA010 - BUILD THE 2022 FEDERAL FORM SO LINES 21, 24 AND 36
012500* CAN BE RECOVERED, THEN CLEAR THE TABLE READY FOR THE
012600* WORKSHEET ITSELF.
012700*---------------------------------------------------------------
012800  AA010-SEED-FROM-2022.
012900      MOVE 1 TO IRS900-Function.
013000      MOVE "Form 1040 U.S. Individual Income Tax Return 2022"
013100          TO IRS900-Form-Name.
013200      CALL "IRS900" USING IRS900-WS.
013300      MOVE 2022 TO WS-Read-Year.
013400      PERFORM AA050-READ-LINES THRU AA050-READ-LINES-EXIT.
013500      CALL "IRS920".
013600      MOVE 21 TO IRS900-Line-Number.
013700      MOVE SPACES TO IRS900-Line-Suffix.
013800      MOVE 3  TO IRS900-Function.
013900      CALL "IRS900" USING IRS900-WS.
014000      MOVE IRS900-Line-Amount TO WS-Held-F21.
014100      MOVE 24 TO IRS900-Line-Number.
014200      MOVE SPACES TO IRS900-Line-Suffix.
014300      MOVE 3  TO IRS900-Function.
014400      CALL "IRS900" USING IRS900-WS.
014500      MOVE IRS900-Line-Amount TO WS-Held-F24.
014600      MOVE 36 TO IRS900-Line-Number.
014700      MOVE SPACES TO IRS900-Line-Suffix.
014800      MOVE 3  TO IRS900-Function.
014900      CALL "IRS900" USING IRS900-WS.
015000      MOVE IRS900-Line-Amount TO WS-Held-F36.
015100*
015200  AA020-INIT-WORKSHEET.
015300      MOVE 1 TO IRS900-Function.
015400      MOVE "2023 Estimated Tax Worksheet" TO IRS900-Form-Name.
015500      CALL "IRS900" USING IRS900-WS.
015600      MOVE 2023 TO WS-Read-Year.
015700*
015800*---------------------------------------------------------------
015900* AA050 - READ EVERY RECORD ON THE TAXPAYER LINE FILE, LOADING
016000* ONLY THE ENTRIES FOR WS-READ-YEAR (THIS PARAGRAPH IS PERFORMED
016100* TWICE - ONCE FOR THE 2022 FEDERAL LINES, ONCE FOR THE 2023
016200* WORKSHEET LINES).
016300*---------------------------------------------------------------
016400  AA050-READ-LINES.
016500      OPEN INPUT IRS-Form-In-File.
016600      IF IRS-In-Status NOT = "00"
016700          DISPLAY SY900 IRS-In-Status
016800          GO TO AA050-READ-LINES-EXIT.
016900      MOVE "N" TO WS-Eof-Sw.
017000      PERFORM AA060-READ-ONE-LINE UNTIL WS-Eof.
017100      CLOSE IRS-Form-In-File.
017200  AA050-READ-LINES-EXIT.
017300      EXIT.
017400*
017500  AA060-READ-ONE-LINE.
017600      READ IRS-Form-In-File
017700          AT END GO TO AA060-EOF.
017800      IF FI-Form-Year = WS-Read-Year
017900          MOVE 2            TO IRS900-Function
018000          MOVE FI-Line-Number TO IRS900-Line-Number
018100          MOVE FI-Line-Suffix TO IRS900-Line-Suffix
018200          MOVE FI-Line-Amount TO IRS900-Line-Amount
018300          CALL "IRS900" USING IRS900-WS.
018400      GO TO AA060-READ-ONE-LINE-EXIT.
018500  AA060-EOF.
018600      MOVE "Y" TO WS-Eof-Sw.
018700  AA060-READ-ONE-LINE-EXIT.
018800      EXIT.
018900*
019000*---------------------------------------------------------------
019100* AA060-SEED-WORKSHEET-LINES - W2A IS THE STANDARD DEDUCTION
019200* CONSTANT; W7 AND W12B ARE SEEDED FROM THE HELD 2022 FEDERAL
019300* LINES 21 AND 24.
019400*---------------------------------------------------------------
019500  AA060-SEED-WORKSHEET-LINES.
019600      MOVE 2  TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
019700      MOVE 13850 TO WS-Wk-Amount.
019800      PERFORM AC060-STORE.
019900      MOVE 7  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
020000      MOVE WS-Held-F21 TO WS-Wk-Amount.
020100      PERFORM AC060-STORE.
020200      MOVE 12 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
020300      MOVE WS-Held-F24 TO WS-Wk-Amount.
020400      PERFORM AC060-STORE.
020500*
020600  AC050-FETCH.
020700      MOVE WS-Wk-Number TO IRS900-Line-Number.
020800      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
020900      MOVE 3            TO IRS900-Function.
021000      CALL "IRS900" USING IRS900-WS.
021100      MOVE IRS900-Line-Amount TO WS-Wk-Amount.
021200*
021300  AC060-STORE.
021400      MOVE WS-Wk-Number TO IRS900-Line-Number.
021500      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
021600      MOVE WS-Wk-Amount TO IRS900-Line-Amount.
021700      MOVE 2            TO IRS900-Function.
021800      CALL "IRS900" USING IRS900-WS.
021900*
022000*---------------------------------------------------------------
022100* AA100 - THE 11 STEPS OF THE 2023 ESTIMATED TAX WORKSHEET.
022200*---------------------------------------------------------------
022300  AA100-APPLY-WORKSHEET-RULES.
022400      PERFORM RULE01-COMPUTE-W2C.
022500      PERFORM RULE02-COMPUTE-W3.
022600      PERFORM RULE03-COMPUTE-W6.
022700      PERFORM RULE04-COMPUTE-W8.
022800      PERFORM RULE05-COMPUTE-W11A.
022900      PERFORM RULE06-COMPUTE-W11C.
023000      PERFORM RULE07-COMPUTE-W12A.
023100      PERFORM RULE08-COMPUTE-W12C.
023200      PERFORM RULE09-COMPUTE-W14A.
023300      PERFORM RULE10-COMPUTE-W14B.
023400      PERFORM RULE11-COMPUTE-W15.
023500*
023600* Rule 1 - W2c = W2a + W2b.
023700  RULE01-COMPUTE-W2C.
023800      MOVE 2 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
023900      PERFORM AC050-FETCH.
024000      MOVE WS-Wk-Amount TO WS-Accum.
024100      MOVE 2 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
024200      PERFORM AC050-FETCH.
024300      ADD WS-Wk-Amount TO WS-Accum.
024400      MOVE 2 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
024500      MOVE WS-Accum TO WS-Wk-Amount.
024600      PERFORM AC060-STORE.
024700*
024800* Rule 2 - W3 = W1 - W2c.
024900  RULE02-COMPUTE-W3.
025000      MOVE 1 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025100      PERFORM AC050-FETCH.
025200      MOVE WS-Wk-Amount TO WS-Accum.
025300      MOVE 2 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
025400      PERFORM AC050-FETCH.
025500      SUBTRACT WS-Wk-Amount FROM WS-Accum.
025600      MOVE 3 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025700      MOVE WS-Accum TO WS-Wk-Amount.
025800      PERFORM AC060-STORE.
025900*
026000* Rule 3 - W6 = W4 + W5.
026100  RULE03-COMPUTE-W6.
026200      MOVE 4 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026300      PERFORM AC050-FETCH.
026400      MOVE WS-Wk-Amount TO WS-Accum.
026500      MOVE 5 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026600      PERFORM AC050-FETCH.
026700      ADD WS-Wk-Amount TO WS-Accum.
026800      MOVE 6 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026900      MOVE WS-Accum TO WS-Wk-Amount.
027000      PERFORM AC060-STORE.
027100*
027200* Rule 4 - W8 = W6 - W7, floor at zero.
027300  RULE04-COMPUTE-W8.
027400      MOVE 6 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
027500      PERFORM AC050-FETCH.
027600      MOVE WS-Wk-Amount TO WS-Accum.
027700      MOVE 7 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
027800      PERFORM AC050-FETCH.
027900      SUBTRACT WS-Wk-Amount FROM WS-Accum.
028000      IF WS-Accum < ZERO
028100          MOVE ZERO TO WS-Accum.
028200      MOVE 8 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028300      MOVE WS-Accum TO WS-Wk-Amount.
028400      PERFORM AC060-STORE.
028500*
028600* Rule 5 - W11a = W8 + W9 + W10.
028700  RULE05-COMPUTE-W11A.
028800      MOVE 8  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028900      PERFORM AC050-FETCH.
029000      MOVE WS-Wk-Amount TO WS-Accum.
029100      MOVE 9  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029200      PERFORM AC050-FETCH.
029300      ADD WS-Wk-Amount TO WS-Accum.
029400      MOVE 10 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029500      PERFORM AC050-FETCH.
029600      ADD WS-Wk-Amount TO WS-Accum.
029700      MOVE 11 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
029800      MOVE WS-Accum TO WS-Wk-Amount.
029900      PERFORM AC060-STORE.
030000*
030100* Rule 6 - W11c = W11a - W11b, floor at zero (total estimated
030200*          tax for the year).
030300  RULE06-COMPUTE-W11C.
030400      MOVE 11 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
030500      PERFORM AC050-FETCH.
030600      MOVE WS-Wk-Amount TO WS-Accum.
030700      MOVE 11 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
030800      PERFORM AC050-FETCH.
030900      SUBTRACT WS-Wk-Amount FROM WS-Accum.
031000      IF WS-Accum < ZERO
031100          MOVE ZERO TO WS-Accum.
031200      MOVE 11 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
031300      MOVE WS-Accum TO WS-Wk-Amount.
031400      PERFORM AC060-STORE.
031500*
031600* Rule 7 - W12a = W11c x 0.90, rounded to 2 places.
031700  RULE07-COMPUTE-W12A.
031800      MOVE 11 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
031900      PERFORM AC050-FETCH.
032000      COMPUTE WS-Accum ROUNDED = WS-Wk-Amount * 0.90.
032100      MOVE 12 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
032200      MOVE WS-Accum TO WS-Wk-Amount.
032300      PERFORM AC060-STORE.
032400*
032500* Rule 8 - W12c = the smaller of W12a and W12b.
032600  RULE08-COMPUTE-W12C.
032700      MOVE 12 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
032800      PERFORM AC050-FETCH.
032900      MOVE WS-Wk-Amount TO WS-Accum.
033000      MOVE 12 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
033100      PERFORM AC050-FETCH.
033200      IF WS-Wk-Amount < WS-Accum
033300          MOVE WS-Wk-Amount TO WS-Accum.
033400      MOVE 12 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
033500      MOVE WS-Accum TO WS-Wk-Amount.
033600      PERFORM AC060-STORE.
033700*
033800* Rule 9 - W14a = W12c - W13.
033900  RULE09-COMPUTE-W14A.
034000      MOVE 12 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
034100      PERFORM AC050-FETCH.
034200      MOVE WS-Wk-Amount TO WS-Accum.
034300      MOVE 13 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034400      PERFORM AC050-FETCH.
034500      SUBTRACT WS-Wk-Amount FROM WS-Accum.
034600      MOVE 14 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
034700      MOVE WS-Accum TO WS-Wk-Amount.
034800      PERFORM AC060-STORE.
034900*
035000* Rule 10 - W14b = W11c - W13.
035100  RULE10-COMPUTE-W14B.
035200      MOVE 11 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
035300      PERFORM AC050-FETCH.
035400      MOVE WS-Wk-Amount TO WS-Accum.
035500      MOVE 13 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
035600      PERFORM AC050-FETCH.
035700      SUBTRACT WS-Wk-Amount FROM WS-Accum.
035800      MOVE 14 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
035900      MOVE WS-Accum TO WS-Wk-Amount.
036000      PERFORM AC060-STORE.
036100*
036200* Rule 11 - W15 = (W14a / 4) - F36, quotient rounded to 2
036300*           places before the federal line is subtracted -
036400*           this is the quarterly instalment amount.
036500  RULE11-COMPUTE-W15.
036600      MOVE 14 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
036700      PERFORM AC050-FETCH.
036800      COMPUTE WS-Accum ROUNDED = WS-Wk-Amount / 4.
036900      SUBTRACT WS-Held-F36 FROM WS-Accum.
037000      MOVE 15 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
037100      MOVE WS-Accum TO WS-Wk-Amount.
037200      PERFORM AC060-STORE.
037300*
037400  AA200-PRINT-FORM.
037500      MOVE 4 TO IRS900-Function.
037600      CALL "IRS900" USING IRS900-WS.
037700      MOVE 5 TO IRS900-Function.
037800      CALL "IRS900" USING IRS900-WS.
037900*
