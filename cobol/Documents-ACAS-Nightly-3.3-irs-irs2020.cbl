000100*****************************************************************
000200*                                                               *
000300*      I R S   F O R M   1 0 4 0   -   T A X   Y E A R  2 0 2 0  *
000400*                                                               *
000500*  Reads one taxpayer's entered lines, applies the TY2020       *
000600*  arithmetic and prints the completed form.                    *
000700*****************************************************************
000800*
000900  IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.         IRS2020.
001300      AUTHOR.             R J Trent, 09/05/1986.
001400*                         For Applewood Computers.
001500      INSTALLATION.       Applewood Computers - Head Office.
001600      DATE-WRITTEN.       09/05/1986.
001700      DATE-COMPILED.
001800      SECURITY.           Copyright (C) 1986-2026, Vincent B Coen.
001900*                         Distributed under the GNU General
002000*                         Public License.  See file COPYING.
002100*
002200*    Remarks.            Stand-alone batch job.  Loads the 2020
002300*                         entries from the taxpayer line file,
002400*                         runs the 15-step TY2020 rule set
002500*                         (standard deduction 12400) and writes
002600*                         the completed Form 1040 report.
002700*
002800*    Version.            See Date-Compiled in source listing.
002900*    Called Modules.     IRS900.
003000*    Files used.         IRS-Form-In-File (input).
003100*
003200* Changes:
003300* 09/05/86 vbc -     Created as a stub alongside IRS900/IRS920 -
003400*                     1980 & 1981 tax tables only ever got as
003500*                     far as the copybook stage, shelved.
003600* 14/08/94 vbc -     File-Status checking added to match the
003700*                     house standard adopted that year.
003800* 30/11/98 vbc -     Y2K date window review - FORM-YEAR on the
003900*                     input record is already a 4-digit field,
004000*                     no change required.
004100* 29/01/09 vbc -     Migration to Open Cobol/GnuCobol.
004200* 16/04/24 vbc -     Copyright notice update superseding all
004300*                     previous notices.
004400* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004500* 04/02/26 rjt - IRS1040-003 Dormant driver finally given a
004600*                 purpose - Form-1040 project.  Wrote the read
004700*                 loop, the 15-step TY2020 rule set and the
004800*                 print step.
004900*
005000*****************************************************************
005100*
005200  ENVIRONMENT              DIVISION.
005300*================================
005400*
005500  CONFIGURATION           SECTION.
005600  SPECIAL-NAMES.
005700      C01 IS TOP-OF-FORM
005800      CLASS ALPHA-SUFFIX IS "A" THRU "Z"
005900      UPSI-0 ON STATUS IS WS-Debug-Sw.
006000*
006100  INPUT-OUTPUT            SECTION.
006200  FILE-CONTROL.
006300      COPY  "Documents-ACAS-Nightly-3.3-copybooks-selirsin.cob".
006400*
006500  DATA                     DIVISION.
006600*================================
006700*
006800  FILE SECTION.
006900      COPY  "Documents-ACAS-Nightly-3.3-copybooks-fdirsin.cob".
007000*
007100  WORKING-STORAGE SECTION.
007200*-----------------------
007300*
007400      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirs900.cob".
007500*
007600  01  WS-IRS2020-DATA.
007700      03  WS-Debug-Sw         PIC X(1)   VALUE "N".
007800      03  WS-Eof-Sw           PIC X(1)   VALUE "N".
007900          88  WS-Eof                     VALUE "Y".
008000      03  IRS-In-Status       PIC X(2)   VALUE "00".
008100      03  WS-Accum            PIC S9(11)V99 COMP-3.
008200      03  WS-Wk-Number        PIC 9(3).
008300      03  WS-Wk-Suffix        PIC X(6).
008400      03  FILLER REDEFINES WS-Wk-Suffix.
008500          05  WS-Wk-Suf-Char  PIC X      OCCURS 6.
008600      03  WS-Wk-Amount        PIC S9(11)V99 COMP-3.
008700      03  WS-Target-Year      PIC 9(4)   VALUE 2020.
008800      03  FILLER REDEFINES WS-Target-Year.
008900          05  WS-Target-Yr-Char PIC X   OCCURS 4.
009000      03  FILLER              PIC X(06).
009100*
009200  01  WS-Error-Messages.
009300      03  SY900               PIC X(40)
009400              VALUE "IRS2020 - CANNOT OPEN INPUT FILE STATUS ".
009500      03  SY901               PIC X(40)
009600              VALUE "IRS2020 - CANNOT OPEN PRINT FILE STATUS ".
009700      03  FILLER REDEFINES SY900.
009800          05  SY900-Char      PIC X      OCCURS 40.
009900*
010000  PROCEDURE DIVISION.
010100*===================
010200*
010300  AA000-MAIN                  SECTION.
010400*************************************
010500      DISPLAY "IRS2020 STARTING".
010600      PERFORM AA010-INIT-FORM.
010700      PERFORM AA050-READ-LINES THRU AA050-READ-LINES-EXIT.
010800      PERFORM AA100-APPLY-2020-RULES.
010900      PERFORM AA200-PRINT-FORM.
011000      DISPLAY "IRS2020 COMPLETED".
011100      STOP RUN.
011200*
011300  AA010-INIT-FORM.
011400      MOVE 1 TO IRS900-Function.
011500      MOVE "Form 1040 U.S. Individual Income Tax Return 2020"
011600          TO IRS900-Form-Name.
011700      CALL "IRS900" USING IRS900-WS.
011800*
011900*---------------------------------------------------------------
012000* AA050 - READ EVERY RECORD ON THE TAXPAYER LINE FILE, LOADING
012100* ONLY THE 2020 ENTRIES (THE FILE MAY ALSO CARRY OTHER YEARS'
012200* LINES FOR THE SAME TAXPAYER).
012300*---------------------------------------------------------------
012400  AA050-READ-LINES.
012500      OPEN INPUT IRS-Form-In-File.
012600      IF IRS-In-Status NOT = "00"
012700          DISPLAY SY900 IRS-In-Status
012800          GO TO AA050-READ-LINES-EXIT.
012900      MOVE "N" TO WS-Eof-Sw.
013000      PERFORM AA060-READ-ONE-LINE UNTIL WS-Eof.
013100      CLOSE IRS-Form-In-File.
013200  AA050-READ-LINES-EXIT.
013300      EXIT.
013400*
013500  AA060-READ-ONE-LINE.
013600      READ IRS-Form-In-File
013700          AT END GO TO AA060-EOF.
013800      IF FI-Form-Year = 2020
013900          MOVE 2            TO IRS900-Function
014000          MOVE FI-Line-Number TO IRS900-Line-Number
014100          MOVE FI-Line-Suffix TO IRS900-Line-Suffix
014200          MOVE FI-Line-Amount TO IRS900-Line-Amount
014300          CALL "IRS900" USING IRS900-WS.
014400      GO TO AA060-READ-ONE-LINE-EXIT.
014500  AA060-EOF.
014600      MOVE "Y" TO WS-Eof-Sw.
014700  AA060-READ-ONE-LINE-EXIT.
014800      EXIT.
014900*
015000*---------------------------------------------------------------
015100* AC050/AC060 - THE ONLY TWO PLACES THIS PROGRAM TALKS TO
015200* IRS900 FOR A SINGLE LINE (THE READ LOOP ABOVE CALLS IRS900
015300* DIRECTLY SINCE IT ALREADY HAS THE PARAMETERS TO HAND).
015400*---------------------------------------------------------------
015500  AC050-FETCH.
015600      MOVE WS-Wk-Number TO IRS900-Line-Number.
015700      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
015800      MOVE 3            TO IRS900-Function.
015900      CALL "IRS900" USING IRS900-WS.
016000      MOVE IRS900-Line-Amount TO WS-Wk-Amount.
016100*
016200  AC060-STORE.
016300      MOVE WS-Wk-Number TO IRS900-Line-Number.
016400      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
016500      MOVE WS-Wk-Amount TO IRS900-Line-Amount.
016600      MOVE 2            TO IRS900-Function.
016700      CALL "IRS900" USING IRS900-WS.
016800*
016900*---------------------------------------------------------------
017000* AA100 - THE 15 STEPS OF THE TY2020 RULE SET (STANDARD
017100* DEDUCTION 12400, L1 HAS NO WAGE-DETAIL SPLIT, L32 INCLUDES
017200* L30, L10 IS A TWO-PART TOTAL 10A+10B=10C).
017300*---------------------------------------------------------------
017400  AA100-APPLY-2020-RULES.
017500      PERFORM RULE01-COMPUTE-L9.
017600      PERFORM RULE02-COMPUTE-L10C.
017700      PERFORM RULE03-COMPUTE-L11.
017800      PERFORM RULE04-SET-L12.
017900      PERFORM RULE05-COMPUTE-L14.
018000      PERFORM RULE06-COMPUTE-L15.
018100      PERFORM RULE07-COMPUTE-L18.
018200      PERFORM RULE08-COMPUTE-L21.
018300      PERFORM RULE09-COMPUTE-L22.
018400      PERFORM RULE10-COMPUTE-L24.
018500      PERFORM RULE11-COMPUTE-L25D.
018600      PERFORM RULE12-COMPUTE-L32.
018700      PERFORM RULE13-COMPUTE-L33.
018800      PERFORM RULE14-COMPUTE-L34.
018900      PERFORM RULE15-COMPUTE-L37.
019000*
019100* Rule 1 - L9 = L1+L2b+L3b+L4b+L5b+L6b+L7+L8.
019200  RULE01-COMPUTE-L9.
019300      MOVE 1  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
019400      PERFORM AC050-FETCH.
019500      MOVE WS-Wk-Amount TO WS-Accum.
019600      MOVE 2  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
019700      PERFORM AC050-FETCH.
019800      ADD WS-Wk-Amount TO WS-Accum.
019900      MOVE 3  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
020000      PERFORM AC050-FETCH.
020100      ADD WS-Wk-Amount TO WS-Accum.
020200      MOVE 4  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
020300      PERFORM AC050-FETCH.
020400      ADD WS-Wk-Amount TO WS-Accum.
020500      MOVE 5  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
020600      PERFORM AC050-FETCH.
020700      ADD WS-Wk-Amount TO WS-Accum.
020800      MOVE 6  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
020900      PERFORM AC050-FETCH.
021000      ADD WS-Wk-Amount TO WS-Accum.
021100      MOVE 7  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021200      PERFORM AC050-FETCH.
021300      ADD WS-Wk-Amount TO WS-Accum.
021400      MOVE 8  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021500      PERFORM AC050-FETCH.
021600      ADD WS-Wk-Amount TO WS-Accum.
021700      MOVE 9  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021800      MOVE WS-Accum TO WS-Wk-Amount.
021900      PERFORM AC060-STORE.
022000*
022100* Rule 2 - L10c = L10a + L10b.
022200  RULE02-COMPUTE-L10C.
022300      MOVE 10 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
022400      PERFORM AC050-FETCH.
022500      MOVE WS-Wk-Amount TO WS-Accum.
022600      MOVE 10 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
022700      PERFORM AC050-FETCH.
022800      ADD WS-Wk-Amount TO WS-Accum.
022900      MOVE 10 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
023000      MOVE WS-Accum TO WS-Wk-Amount.
023100      PERFORM AC060-STORE.
023200*
023300* Rule 3 - L11 = L9 - L10c.
023400  RULE03-COMPUTE-L11.
023500      MOVE 9  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
023600      PERFORM AC050-FETCH.
023700      MOVE WS-Wk-Amount TO WS-Accum.
023800      MOVE 10 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
023900      PERFORM AC050-FETCH.
024000      SUBTRACT WS-Wk-Amount FROM WS-Accum.
024100      MOVE 11 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
024200      MOVE WS-Accum TO WS-Wk-Amount.
024300      PERFORM AC060-STORE.
024400*
024500* Rule 4 - L12 = 12400 (standard deduction, constant for 2020).
024600  RULE04-SET-L12.
024700      MOVE 12 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
024800      MOVE 12400 TO WS-Wk-Amount.
024900      PERFORM AC060-STORE.
025000*
025100* Rule 5 - L14 = L12 + L13.
025200  RULE05-COMPUTE-L14.
025300      MOVE 12 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025400      PERFORM AC050-FETCH.
025500      MOVE WS-Wk-Amount TO WS-Accum.
025600      MOVE 13 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025700      PERFORM AC050-FETCH.
025800      ADD WS-Wk-Amount TO WS-Accum.
025900      MOVE 14 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026000      MOVE WS-Accum TO WS-Wk-Amount.
026100      PERFORM AC060-STORE.
026200*
026300* Rule 6 - L15 = L11 - L14, floor at zero.
026400  RULE06-COMPUTE-L15.
026500      MOVE 11 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026600      PERFORM AC050-FETCH.
026700      MOVE WS-Wk-Amount TO WS-Accum.
026800      MOVE 14 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026900      PERFORM AC050-FETCH.
027000      SUBTRACT WS-Wk-Amount FROM WS-Accum.
027100      IF WS-Accum < ZERO
027200          MOVE ZERO TO WS-Accum.
027300      MOVE 15 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
027400      MOVE WS-Accum TO WS-Wk-Amount.
027500      PERFORM AC060-STORE.
027600*
027700* Rule 7 - L18 = L16 + L17.
027800  RULE07-COMPUTE-L18.
027900      MOVE 16 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028000      PERFORM AC050-FETCH.
028100      MOVE WS-Wk-Amount TO WS-Accum.
028200      MOVE 17 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028300      PERFORM AC050-FETCH.
028400      ADD WS-Wk-Amount TO WS-Accum.
028500      MOVE 18 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028600      MOVE WS-Accum TO WS-Wk-Amount.
028700      PERFORM AC060-STORE.
028800*
028900* Rule 8 - L21 = L19 + L20.
029000  RULE08-COMPUTE-L21.
029100      MOVE 19 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029200      PERFORM AC050-FETCH.
029300      MOVE WS-Wk-Amount TO WS-Accum.
029400      MOVE 20 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029500      PERFORM AC050-FETCH.
029600      ADD WS-Wk-Amount TO WS-Accum.
029700      MOVE 21 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029800      MOVE WS-Accum TO WS-Wk-Amount.
029900      PERFORM AC060-STORE.
030000*
030100* Rule 9 - L22 = L18 - L21, floor at zero.
030200  RULE09-COMPUTE-L22.
030300      MOVE 18 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
030400      PERFORM AC050-FETCH.
030500      MOVE WS-Wk-Amount TO WS-Accum.
030600      MOVE 21 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
030700      PERFORM AC050-FETCH.
030800      SUBTRACT WS-Wk-Amount FROM WS-Accum.
030900      IF WS-Accum < ZERO
031000          MOVE ZERO TO WS-Accum.
031100      MOVE 22 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
031200      MOVE WS-Accum TO WS-Wk-Amount.
031300      PERFORM AC060-STORE.
031400*
031500* Rule 10 - L24 = L22 + L23.
031600  RULE10-COMPUTE-L24.
031700      MOVE 22 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
031800      PERFORM AC050-FETCH.
031900      MOVE WS-Wk-Amount TO WS-Accum.
032000      MOVE 23 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
032100      PERFORM AC050-FETCH.
032200      ADD WS-Wk-Amount TO WS-Accum.
032300      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
032400      MOVE WS-Accum TO WS-Wk-Amount.
032500      PERFORM AC060-STORE.
032600*
032700* Rule 11 - L25d = L25a + L25b + L25c.
032800  RULE11-COMPUTE-L25D.
032900      MOVE 25 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
033000      PERFORM AC050-FETCH.
033100      MOVE WS-Wk-Amount TO WS-Accum.
033200      MOVE 25 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
033300      PERFORM AC050-FETCH.
033400      ADD WS-Wk-Amount TO WS-Accum.
033500      MOVE 25 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
033600      PERFORM AC050-FETCH.
033700      ADD WS-Wk-Amount TO WS-Accum.
033800      MOVE 25 TO WS-Wk-Number. MOVE "D" TO WS-Wk-Suf-Char (1).
033900      MOVE WS-Accum TO WS-Wk-Amount.
034000      PERFORM AC060-STORE.
034100*
034200* Rule 12 - L32 = L27+L28+L29+L30+L31.
034300  RULE12-COMPUTE-L32.
034400      MOVE 27 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034500      PERFORM AC050-FETCH.
034600      MOVE WS-Wk-Amount TO WS-Accum.
034700      MOVE 28 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034800      PERFORM AC050-FETCH.
034900      ADD WS-Wk-Amount TO WS-Accum.
035000      MOVE 29 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
035100      PERFORM AC050-FETCH.
035200      ADD WS-Wk-Amount TO WS-Accum.
035300      MOVE 30 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
035400      PERFORM AC050-FETCH.
035500      ADD WS-Wk-Amount TO WS-Accum.
035600      MOVE 31 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
035700      PERFORM AC050-FETCH.
035800      ADD WS-Wk-Amount TO WS-Accum.
035900      MOVE 32 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
036000      MOVE WS-Accum TO WS-Wk-Amount.
036100      PERFORM AC060-STORE.
036200*
036300* Rule 13 - L33 = L25d + L26 + L32.
036400  RULE13-COMPUTE-L33.
036500      MOVE 25 TO WS-Wk-Number. MOVE "D" TO WS-Wk-Suf-Char (1).
036600      PERFORM AC050-FETCH.
036700      MOVE WS-Wk-Amount TO WS-Accum.
036800      MOVE 26 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
036900      PERFORM AC050-FETCH.
037000      ADD WS-Wk-Amount TO WS-Accum.
037100      MOVE 32 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
037200      PERFORM AC050-FETCH.
037300      ADD WS-Wk-Amount TO WS-Accum.
037400      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
037500      MOVE WS-Accum TO WS-Wk-Amount.
037600      PERFORM AC060-STORE.
037700*
037800* Rule 14 - If L33 > L24 then L34 = L33 - L24 (else unset/zero).
037900  RULE14-COMPUTE-L34.
038000      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
038100      PERFORM AC050-FETCH.
038200      MOVE WS-Wk-Amount TO WS-Accum.
038300      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
038400      PERFORM AC050-FETCH.
038500      IF WS-Accum > WS-Wk-Amount
038600          SUBTRACT WS-Wk-Amount FROM WS-Accum
038700          MOVE 34 TO WS-Wk-Number
038800          MOVE SPACES TO WS-Wk-Suffix
038900          MOVE WS-Accum TO WS-Wk-Amount
039000          PERFORM AC060-STORE.
039100*
039200* Rule 15 - L37 = L24 - L33 (amount owed, may be negative).
039300  RULE15-COMPUTE-L37.
039400      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
039500      PERFORM AC050-FETCH.
039600      MOVE WS-Wk-Amount TO WS-Accum.
039700      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
039800      PERFORM AC050-FETCH.
039900      SUBTRACT WS-Wk-Amount FROM WS-Accum.
040000      MOVE 37 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
040100      MOVE WS-Accum TO WS-Wk-Amount.
040200      PERFORM AC060-STORE.
040300*
040400  AA200-PRINT-FORM.
040500      MOVE 4 TO IRS900-Function.
040600      CALL "IRS900" USING IRS900-WS.
040700      MOVE 5 TO IRS900-Function.
040800      CALL "IRS900" USING IRS900-WS.
040900*
