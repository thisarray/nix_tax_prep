000100*****************************************************************
000200*                                                               *
000300*      I R S   F O R M   1 0 4 0   -   T A X   Y E A R  2 0 2 2  *
000400*                                                               *
000500*  Reads one taxpayer's entered lines, calls IRS920 to apply    *
000600*  the TY2022 arithmetic and prints the completed form.         *
000700*****************************************************************
000800*
000900  IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.         IRS2022.
001300      AUTHOR.             R J Trent, 22/07/1987.
001400      INSTALLATION.       Applewood Computers - Head Office.
001500      DATE-WRITTEN.       22/07/1987.
001600      DATE-COMPILED.
001700      SECURITY.           Copyright (C) 1987-2026, Vincent B Coen.
001800*                         Distributed under the GNU General
001900*                         Public License.  See file COPYING.
002000*
002100*    Remarks.            Stand-alone batch job.  Loads the 2022
002200*                         entries from the taxpayer line file,
002300*                         calls IRS920 to run the 15-step TY2022
002400*                         rule set (standard deduction 12950)
002500*                         and writes the completed report.  The
002600*                         2023 Estimated Tax Worksheet job
002700*                         re-uses IRS920 for its seed step.
002800*
002900*    Version.            See Date-Compiled in source listing.
003000*    Called Modules.     IRS900, IRS920.
003100*    Files used.         IRS-Form-In-File (input).
003200*
003300* Changes:
003400* 22/07/87 vbc -     Created as a stub alongside IRS900/IRS920 -
003500*                     1982 tax table copybook work only, shelved.
003600* 11/02/93 vbc -     Line renumbering to match the 1992 form.
003700* 14/08/94 vbc -     File-Status checking added to match the
003800*                     house standard adopted that year.
003900* 30/11/98 vbc -     Y2K date window review - FORM-YEAR on the
004000*                     input record is already a 4-digit field,
004100*                     no change required.
004200* 29/01/09 vbc -     Migration to Open Cobol/GnuCobol.
004300* 16/04/24 vbc -     Copyright notice update superseding all
004400*                     previous notices.
004500* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004600* 04/02/26 rjt - IRS1040-002 Dormant driver finally given a
004700*                 purpose - Form-1040 project.  Wrote the read
004800*                 loop and the print step; arithmetic delegated
004900*                 to the new IRS920 rule module.
005000*
005100*****************************************************************
005200*
005300  ENVIRONMENT              DIVISION.
005400*================================
005500*
005600  CONFIGURATION           SECTION.
005700  SPECIAL-NAMES.
005800      C01 IS TOP-OF-FORM
005900      CLASS ALPHA-SUFFIX IS "A" THRU "Z"
006000      UPSI-0 ON STATUS IS WS-Debug-Sw.
006100*
006200  INPUT-OUTPUT            SECTION.
006300  FILE-CONTROL.
006400      COPY  "Documents-ACAS-Nightly-3.3-copybooks-selirsin.cob".
006500*
006600  DATA                     DIVISION.
006700*================================
006800*
006900  FILE SECTION.
007000      COPY  "Documents-ACAS-Nightly-3.3-copybooks-fdirsin.cob".
007100*
007200  WORKING-STORAGE SECTION.
007300*-----------------------
007400*
007500      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirs900.cob".
007600*
007700  01  WS-IRS2022-DATA.
007800      03  WS-Debug-Sw         PIC X(1)   VALUE "N".
007900      03  WS-Eof-Sw           PIC X(1)   VALUE "N".
008000          88  WS-Eof                     VALUE "Y".
008100      03  IRS-In-Status       PIC X(2)   VALUE "00".
008200      03  WS-Target-Year      PIC 9(4)   VALUE 2022.
008300      03  FILLER REDEFINES WS-Target-Year.
008400          05  WS-Target-Yr-Char PIC X   OCCURS 4.
008500      03  FILLER              PIC X(08).
008600*
008700  01  WS-Error-Messages.
008800      03  SY900               PIC X(40)
008900              VALUE "IRS2022 - CANNOT OPEN INPUT FILE STATUS ".
009000      03  FILLER REDEFINES SY900.
009100          05  SY900-Char      PIC X      OCCURS 40.
009200*
009300  PROCEDURE DIVISION.
009400*===================
009500*
009600  AA000-MAIN                  SECTION.
009700*************************************
009800      DISPLAY "IRS2022 STARTING".
009900      PERFORM AA010-INIT-FORM.
010000      PERFORM AA050-READ-LINES THRU AA050-READ-LINES-EXIT.
010100      CALL "IRS920".
010200      PERFORM AA200-PRINT-FORM.
010300      DISPLAY "IRS2022 COMPLETED".
010400      STOP RUN.
010500*
010600  AA010-INIT-FORM.
010700      MOVE 1 TO IRS900-Function.
010800      MOVE "Form 1040 U.S. Individual Income Tax Return 2022"
010900          TO IRS900-Form-Name.
011000      CALL "IRS900" USING IRS900-WS.
011100*
011200  AA050-READ-LINES.
011300      OPEN INPUT IRS-Form-In-File.
011400      IF IRS-In-Status NOT = "00"
011500          DISPLAY SY900 IRS-In-Status
011600          GO TO AA050-READ-LINES-EXIT.
011700      MOVE "N" TO WS-Eof-Sw.
011800      PERFORM AA060-READ-ONE-LINE UNTIL WS-Eof.
011900      CLOSE IRS-Form-In-File.
012000  AA050-READ-LINES-EXIT.
012100      EXIT.
012200*
012300  AA060-READ-ONE-LINE.
012400      READ IRS-Form-In-File
012500          AT END GO TO AA060-EOF.
012600      IF FI-Form-Year = 2022
012700          MOVE 2            TO IRS900-Function
012800          MOVE FI-Line-Number TO IRS900-Line-Number
012900          MOVE FI-Line-Suffix TO IRS900-Line-Suffix
013000          MOVE FI-Line-Amount TO IRS900-Line-Amount
013100          CALL "IRS900" USING IRS900-WS.
013200      GO TO AA060-READ-ONE-LINE-EXIT.
013300  AA060-EOF.
013400      MOVE "Y" TO WS-Eof-Sw.
013500  AA060-READ-ONE-LINE-EXIT.
013600      EXIT.
013700*
013800  AA200-PRINT-FORM.
013900      MOVE 4 TO IRS900-Function.
014000      CALL "IRS900" USING IRS900-WS.
014100      MOVE 5 TO IRS900-Function.
014200      CALL "IRS900" USING IRS900-WS.
014300*
