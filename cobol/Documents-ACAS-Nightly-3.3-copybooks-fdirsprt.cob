000100*
000200* ON-DISK LAYOUT FOR THE FORM REPORT.
000300* ONE LINE PER REPORTED FORM LINE, IN
000400* NATURAL ORDER, PLUS THE NAME/BORDER
000500* LINES PRINTED AHEAD OF THE DETAIL.
000600*
000700* 04/02/26 RJT - IRS1040-001 CREATED.
000800*
000900 FD  IRS-FORM-PRT-FILE.
001000 01  PRINT-RECORD                 PIC X(96).
001100*
001200* DETAIL-LINE VIEW -- KEY TEXT IS THE
001300* LINE NUMBER/SUFFIX PADDED TO THE
001400* WIDEST IDENTIFIER ON THE FORM (SEE
001500* IRS900 FUNCTION 5); SEPARATED FROM
001600* THE AMOUNT BY ": ".
001700*
001800 01  REPORT-DETAIL-LINE REDEFINES PRINT-RECORD.
001900     03  PRT-KEY-TEXT              PIC X(9).
002000     03  PRT-SEPARATOR             PIC X(2).
002100     03  PRT-AMOUNT-TEXT           PIC X(15).
002200     03  FILLER                    PIC X(70).
002300*
