000100*****************************************************************
000200*                                                               *
000300*         I R S   F O R M   1 0 4 0   -   T A X   Y E A R       *
000400*                  2 0 2 2   R U L E   E N G I N E               *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         IRS920.
001100      AUTHOR.             R J Trent, 22/07/1987.
001200*                         For Applewood Computers.
001300      INSTALLATION.       Applewood Computers - Head Office.
001400      DATE-WRITTEN.       22/07/1987.
001500      DATE-COMPILED.
001600      SECURITY.           Copyright (C) 1987-2026, Vincent B Coen.
001700*                         Distributed under the GNU General
001800*                         Public License.  See file COPYING.
001900*
002000*    Remarks.            Applies the Tax Year 2022 Form 1040
002100*                         arithmetic (Standard deduction 12950)
002200*                         to whichever IRS-Form-Table is
002300*                         currently held by IRS900.  Shared by
002400*                         the TY2022 calculator AND the 2023
002500*                         Estimated Tax worksheet, which seeds
002600*                         itself from a 2022 run before doing
002700*                         its own arithmetic.  Takes no linkage -
002800*                         works entirely through IRS900 Get-Line
002900*                         and Set-Line on whatever table IRS900
003000*                         is holding for this taxpayer.
003100*
003200*    Version.            See Date-Compiled in source listing.
003300*    Called Modules.     IRS900.
003400*    Files Used.         None.
003500*
003600* Changes:
003700* 22/07/87 vbc -     Created as a stub for the 1987 filing
003800*                     season tax table update - never finished,
003900*                     project shelved, left dormant with IRS900.
004000* 11/02/93 vbc -     Renumbered working storage to line up with
004100*                     the (then current) IRS900 table layout.
004200* 30/11/98 vbc -     Y2K date window review - module carries no
004300*                     date fields, no change required.
004400* 29/01/09 vbc -     Migration to Open Cobol/GnuCobol.
004500* 16/04/24 vbc -     Copyright notice update superseding all
004600*                     previous notices.
004700* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004800* 04/02/26 rjt - IRS1040-002 Dormant module finally given a
004900*                 purpose - Form-1040 project.  Wrote the full
005000*                 15-step TY2022 rule set (lines 1-37) and wired
005100*                 it to be shared with the 2023 worksheet seed.
005200*
005300*****************************************************************
005400*
005500  ENVIRONMENT              DIVISION.
005600*================================
005700*
005800  CONFIGURATION           SECTION.
005900  SPECIAL-NAMES.
006000      C01 IS TOP-OF-FORM
006100      CLASS ALPHA-SUFFIX IS "A" THRU "Z"
006200      UPSI-0 ON STATUS IS WS-Debug-Sw.
006300*
006400  DATA                     DIVISION.
006500*================================
006600*
006700  WORKING-STORAGE SECTION.
006800*-----------------------
006900*
007000      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirs900.cob".
007100*
007200  01  WS-IRS920-DATA.
007300      03  WS-Debug-Sw         PIC X(1)   VALUE "N".
007400      03  WS-Sub              PIC 9(1)   BINARY.
007500      03  WS-Accum            PIC S9(11)V99 COMP-3.
007600      03  WS-Wk-Number        PIC 9(3).
007700      03  WS-Wk-Suffix        PIC X(6).
007800      03  FILLER REDEFINES WS-Wk-Suffix.
007900          05  WS-Wk-Suf-Char  PIC X      OCCURS 6.
008000      03  WS-Wk-Amount        PIC S9(11)V99 COMP-3.
008100      03  FILLER              PIC X(07).
008200*
008300  01  WS-L1Z-Terms-Lit        PIC X(8) VALUE "ABCDEFGH".
008400  01  FILLER REDEFINES WS-L1Z-Terms-Lit.
008500      03  WS-L1Z-Suf          PIC X      OCCURS 8.
008600*
008700  01  WS-L9-Terms-Lit         PIC X(24)
008800                               VALUE "01Z02B03B04B05B06B07 08 ".
008900  01  FILLER REDEFINES WS-L9-Terms-Lit.
009000      03  WS-L9-Term          OCCURS 8.
009100          05  WS-L9-Num       PIC X(2).
009200          05  WS-L9-Suf       PIC X(1).
009300*
009400  PROCEDURE DIVISION.
009500*===================
009600*
009700*---------------------------------------------------------------
009800* AA000-MAIN - THE 15 STEPS OF THE TY2022 RULE SET, IN THE
009900* ORDER GIVEN IN THE RULE BOOK.  EACH STEP READS ITS INPUT
010000* LINES AND WRITES ITS OUTPUT LINE THROUGH IRS900 - NOTHING
010100* IS KEPT LOCAL BETWEEN STEPS.
010200*---------------------------------------------------------------
010300  AA000-MAIN.
010400      PERFORM RULE01-SET-L12.
010500      PERFORM RULE02-SUM-L1Z.
010600      PERFORM RULE03-COMPUTE-L9.
010700      PERFORM RULE04-COMPUTE-L11.
010800      PERFORM RULE05-COMPUTE-L14.
010900      PERFORM RULE06-COMPUTE-L15.
011000      PERFORM RULE07-COMPUTE-L18.
011100      PERFORM RULE08-COMPUTE-L21.
011200      PERFORM RULE09-COMPUTE-L22.
011300      PERFORM RULE10-COMPUTE-L24.
011400      PERFORM RULE11-COMPUTE-L25D.
011500      PERFORM RULE12-COMPUTE-L32.
011600      PERFORM RULE13-COMPUTE-L33.
011700      PERFORM RULE14-COMPUTE-L34.
011800      PERFORM RULE15-COMPUTE-L37.
011900      EXIT PROGRAM.
012000*
012100*---------------------------------------------------------------
012200* AC050/AC060 - THE ONLY TWO PLACES THIS PROGRAM TALKS TO
012300* IRS900.  CALLER LOADS WS-WK-NUMBER/WS-WK-SUFFIX (AND, FOR A
012400* STORE, WS-WK-AMOUNT) BEFORE PERFORMING.
012500*---------------------------------------------------------------
012600  AC050-FETCH.
012700      MOVE WS-Wk-Number TO IRS900-Line-Number.
012800      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
012900      MOVE 3            TO IRS900-Function.
013000      CALL "IRS900" USING IRS900-WS.
013100      MOVE IRS900-Line-Amount TO WS-Wk-Amount.
013200*
013300  AC060-STORE.
013400      MOVE WS-Wk-Number TO IRS900-Line-Number.
013500      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
013600      MOVE WS-Wk-Amount TO IRS900-Line-Amount.
013700      MOVE 2            TO IRS900-Function.
013800      CALL "IRS900" USING IRS900-WS.
013900*
014000* Rule 1 - L12 = 12950 (standard deduction, constant for 2022).
014100  RULE01-SET-L12.
014200      MOVE 12      TO WS-Wk-Number.
014300      MOVE SPACES  TO WS-Wk-Suffix.
014400      MOVE 12950   TO WS-Wk-Amount.
014500      PERFORM AC060-STORE.
014600*
014700* Rule 2 - L1z = L1a + L1b + L1c + L1d + L1e + L1f + L1g + L1h.
014800  RULE02-SUM-L1Z.
014900      MOVE ZERO TO WS-Accum.
015000      PERFORM RULE02-ADD-ONE
015100          VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 8.
015200      MOVE 1       TO WS-Wk-Number.
015300      MOVE "Z"     TO WS-Wk-Suffix (1:1).
015400      MOVE SPACES  TO WS-Wk-Suffix (2:5).
015500      MOVE WS-Accum TO WS-Wk-Amount.
015600      PERFORM AC060-STORE.
015700*
015800  RULE02-ADD-ONE.
015900      MOVE 1 TO WS-Wk-Number.
016000      MOVE SPACES TO WS-Wk-Suffix.
016100      MOVE WS-L1Z-Suf (WS-Sub) TO WS-Wk-Suffix (1:1).
016200      PERFORM AC050-FETCH.
016300      ADD WS-Wk-Amount TO WS-Accum.
016400*
016500* Rule 3 - L9 = L1z+L2b+L3b+L4b+L5b+L6b+L7+L8.
016600  RULE03-COMPUTE-L9.
016700      MOVE ZERO TO WS-Accum.
016800      PERFORM RULE03-ADD-ONE
016900          VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 8.
017000      MOVE 9       TO WS-Wk-Number.
017100      MOVE SPACES  TO WS-Wk-Suffix.
017200      MOVE WS-Accum TO WS-Wk-Amount.
017300      PERFORM AC060-STORE.
017400*
017500  RULE03-ADD-ONE.
017600      MOVE WS-L9-Num (WS-Sub) TO WS-Wk-Number.
017700      MOVE SPACES TO WS-Wk-Suffix.
017800      MOVE WS-L9-Suf (WS-Sub) TO WS-Wk-Suffix (1:1).
017900      PERFORM AC050-FETCH.
018000      ADD WS-Wk-Amount TO WS-Accum.
018100*
018200* Rule 4 - L11 = L9 - L10.
018300  RULE04-COMPUTE-L11.
018400      MOVE 9 TO WS-Wk-Number.  MOVE SPACES TO WS-Wk-Suffix.
018500      PERFORM AC050-FETCH.
018600      MOVE WS-Wk-Amount TO WS-Accum.
018700      MOVE 10 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
018800      PERFORM AC050-FETCH.
018900      SUBTRACT WS-Wk-Amount FROM WS-Accum.
019000      MOVE 11 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
019100      MOVE WS-Accum TO WS-Wk-Amount.
019200      PERFORM AC060-STORE.
019300*
019400* Rule 5 - L14 = L12 + L13.
019500  RULE05-COMPUTE-L14.
019600      MOVE 12 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
019700      PERFORM AC050-FETCH.
019800      MOVE WS-Wk-Amount TO WS-Accum.
019900      MOVE 13 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
020000      PERFORM AC050-FETCH.
020100      ADD WS-Wk-Amount TO WS-Accum.
020200      MOVE 14 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
020300      MOVE WS-Accum TO WS-Wk-Amount.
020400      PERFORM AC060-STORE.
020500*
020600* Rule 6 - L15 = L11 - L14, floor at zero.
020700  RULE06-COMPUTE-L15.
020800      MOVE 11 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
020900      PERFORM AC050-FETCH.
021000      MOVE WS-Wk-Amount TO WS-Accum.
021100      MOVE 14 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021200      PERFORM AC050-FETCH.
021300      SUBTRACT WS-Wk-Amount FROM WS-Accum.
021400      IF WS-Accum < ZERO
021500          MOVE ZERO TO WS-Accum.
021600      MOVE 15 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021700      MOVE WS-Accum TO WS-Wk-Amount.
021800      PERFORM AC060-STORE.
021900*
022000* Rule 7 - L18 = L16 + L17.
022100  RULE07-COMPUTE-L18.
022200      MOVE 16 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
022300      PERFORM AC050-FETCH.
022400      MOVE WS-Wk-Amount TO WS-Accum.
022500      MOVE 17 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
022600      PERFORM AC050-FETCH.
022700      ADD WS-Wk-Amount TO WS-Accum.
022800      MOVE 18 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
022900      MOVE WS-Accum TO WS-Wk-Amount.
023000      PERFORM AC060-STORE.
023100*
023200* Rule 8 - L21 = L19 + L20.
023300  RULE08-COMPUTE-L21.
023400      MOVE 19 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
023500      PERFORM AC050-FETCH.
023600      MOVE WS-Wk-Amount TO WS-Accum.
023700      MOVE 20 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
023800      PERFORM AC050-FETCH.
023900      ADD WS-Wk-Amount TO WS-Accum.
024000      MOVE 21 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
024100      MOVE WS-Accum TO WS-Wk-Amount.
024200      PERFORM AC060-STORE.
024300*
024400* Rule 9 - L22 = L18 - L21, floor at zero.
024500  RULE09-COMPUTE-L22.
024600      MOVE 18 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
024700      PERFORM AC050-FETCH.
024800      MOVE WS-Wk-Amount TO WS-Accum.
024900      MOVE 21 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025000      PERFORM AC050-FETCH.
025100      SUBTRACT WS-Wk-Amount FROM WS-Accum.
025200      IF WS-Accum < ZERO
025300          MOVE ZERO TO WS-Accum.
025400      MOVE 22 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025500      MOVE WS-Accum TO WS-Wk-Amount.
025600      PERFORM AC060-STORE.
025700*
025800* Rule 10 - L24 = L22 + L23.
025900  RULE10-COMPUTE-L24.
026000      MOVE 22 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026100      PERFORM AC050-FETCH.
026200      MOVE WS-Wk-Amount TO WS-Accum.
026300      MOVE 23 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026400      PERFORM AC050-FETCH.
026500      ADD WS-Wk-Amount TO WS-Accum.
026600      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026700      MOVE WS-Accum TO WS-Wk-Amount.
026800      PERFORM AC060-STORE.
026900*
027000* Rule 11 - L25d = L25a + L25b + L25c.
027100  RULE11-COMPUTE-L25D.
027200      MOVE 25 TO WS-Wk-Number.
027300      MOVE "A" TO WS-Wk-Suffix (1:1).
027400      MOVE SPACES TO WS-Wk-Suffix (2:5).
027500      PERFORM AC050-FETCH.
027600      MOVE WS-Wk-Amount TO WS-Accum.
027700      MOVE 25 TO WS-Wk-Number.
027800      MOVE "B" TO WS-Wk-Suffix (1:1).
027900      PERFORM AC050-FETCH.
028000      ADD WS-Wk-Amount TO WS-Accum.
028100      MOVE 25 TO WS-Wk-Number.
028200      MOVE "C" TO WS-Wk-Suffix (1:1).
028300      PERFORM AC050-FETCH.
028400      ADD WS-Wk-Amount TO WS-Accum.
028500      MOVE 25 TO WS-Wk-Number.
028600      MOVE "D" TO WS-Wk-Suffix (1:1).
028700      MOVE WS-Accum TO WS-Wk-Amount.
028800      PERFORM AC060-STORE.
028900*
029000* Rule 12 - L32 = L27+L28+L29+L31 (L30 is NOT part of 2022).
029100  RULE12-COMPUTE-L32.
029200      MOVE 27 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029300      PERFORM AC050-FETCH.
029400      MOVE WS-Wk-Amount TO WS-Accum.
029500      MOVE 28 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029600      PERFORM AC050-FETCH.
029700      ADD WS-Wk-Amount TO WS-Accum.
029800      MOVE 29 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029900      PERFORM AC050-FETCH.
030000      ADD WS-Wk-Amount TO WS-Accum.
030100      MOVE 31 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
030200      PERFORM AC050-FETCH.
030300      ADD WS-Wk-Amount TO WS-Accum.
030400      MOVE 32 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
030500      MOVE WS-Accum TO WS-Wk-Amount.
030600      PERFORM AC060-STORE.
030700*
030800* Rule 13 - L33 = L25d + L26 + L32.
030900  RULE13-COMPUTE-L33.
031000      MOVE 25 TO WS-Wk-Number.
031100      MOVE "D" TO WS-Wk-Suffix (1:1).
031200      MOVE SPACES TO WS-Wk-Suffix (2:5).
031300      PERFORM AC050-FETCH.
031400      MOVE WS-Wk-Amount TO WS-Accum.
031500      MOVE 26 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
031600      PERFORM AC050-FETCH.
031700      ADD WS-Wk-Amount TO WS-Accum.
031800      MOVE 32 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
031900      PERFORM AC050-FETCH.
032000      ADD WS-Wk-Amount TO WS-Accum.
032100      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
032200      MOVE WS-Accum TO WS-Wk-Amount.
032300      PERFORM AC060-STORE.
032400*
032500* Rule 14 - If L33 > L24 then L34 = L33 - L24 (else unset/zero).
032600  RULE14-COMPUTE-L34.
032700      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
032800      PERFORM AC050-FETCH.
032900      MOVE WS-Wk-Amount TO WS-Accum.
033000      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
033100      PERFORM AC050-FETCH.
033200      IF WS-Accum > WS-Wk-Amount
033300          SUBTRACT WS-Wk-Amount FROM WS-Accum
033400          MOVE 34 TO WS-Wk-Number
033500          MOVE SPACES TO WS-Wk-Suffix
033600          MOVE WS-Accum TO WS-Wk-Amount
033700          PERFORM AC060-STORE.
033800*
033900* Rule 15 - L37 = L24 - L33 (refund, may be zero, not floored).
034000  RULE15-COMPUTE-L37.
034100      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034200      PERFORM AC050-FETCH.
034300      MOVE WS-Wk-Amount TO WS-Accum.
034400      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034500      PERFORM AC050-FETCH.
034600      SUBTRACT WS-Wk-Amount FROM WS-Accum.
034700      MOVE 37 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034800      MOVE WS-Accum TO WS-Wk-Amount.
034900      PERFORM AC060-STORE.
035000*
