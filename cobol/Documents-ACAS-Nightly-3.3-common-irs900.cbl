000100*****************************************************************
000200*                                                               *
000300*              I R S   F O R M   C O N T A I N E R              *
000400*         In-memory line table for the IRS Form series          *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         IRS900.
001100      AUTHOR.             R J Trent, 14/03/1986.
001200*                         For Applewood Computers.
001300      INSTALLATION.       Applewood Computers - Head Office.
001400      DATE-WRITTEN.       14/03/1986.
001500      DATE-COMPILED.
001600      SECURITY.           Copyright (C) 1986-2026, Vincent B Coen.
001700*                         Distributed under the GNU General
001800*                         Public License.  See file COPYING.
001900*
002000*    Remarks.            Holds one taxpayer's worth of IRS Form
002100*                         lines (number/suffix/amount) in a
002200*                         table and serves Init, Set-Line,
002300*                         Get-Line, Build-Report-Order and
002400*                         Print-Report requests from the 1040
002500*                         calculators.  Unset lines read back
002600*                         as zero.  Called from IRS2020,
002700*                         IRS2021, IRS2022, IRS2023E and IRS920.
002800*
002900*    Version.            See Date-Compiled in source listing.
003000*    Called Modules.     None.
003100*    Files Used.         IRS-Form-Prt-File (function 5 only).
003200*
003300* Changes:
003400* 14/03/86 vbc -     Created as a stub while the old "IRS" file
003500*                     set (irsacnts/irsdflt/irspost/irsfinal)
003600*                     was being laid out.  Init function only.
003700* 02/09/87 vbc -     Table enlarged 40 to 60 entries.
003800* 17/06/91 vbc -     Added placeholder Get-Line/Set-Line entry
003900*                     points pending the tax module that was to
004000*                     use this - never built, left dormant.
004100* 30/11/98 vbc -     Y2K date window review - module carries no
004200*                     date fields, no change required.
004300* 29/01/09 vbc -     Migration to Open Cobol/GnuCobol.
004400* 16/04/24 vbc -     Copyright notice update superseding all
004500*                     previous notices.
004600* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004700* 04/02/26 rjt - IRS1040-001 Dormant module finally given a
004800*                 purpose - Form-1040 project.  Wrote Init,
004900*                 Set-Line and Get-Line functions for real.
005000* 05/02/26 rjt - IRS1040-004 Table resized 60 to 90 entries to
005100*                 take the widest TY2020 form plus suffixes.
005200* 06/02/26 rjt - IRS1040-006 Added Build-Report-Order (zero
005300*                 fill of missing base lines, natural sort) and
005400*                 Print-Report (widest-identifier column sizing)
005500*                 functions to close the module out.
005600*
005700*****************************************************************
005800*
005900  ENVIRONMENT              DIVISION.
006000*================================
006100*
006200  CONFIGURATION           SECTION.
006300  SPECIAL-NAMES.
006400      C01 IS TOP-OF-FORM
006500      CLASS ALPHA-SUFFIX IS "A" THRU "Z"
006600      UPSI-0 ON STATUS IS WS-Debug-Sw.
006700*
006800  INPUT-OUTPUT            SECTION.
006900  FILE-CONTROL.
007000      COPY  "Documents-ACAS-Nightly-3.3-copybooks-selirsprt.cob".
007100*
007200  DATA                     DIVISION.
007300*================================
007400*
007500  FILE SECTION.
007600      COPY  "Documents-ACAS-Nightly-3.3-copybooks-fdirsprt.cob".
007700*
007800  WORKING-STORAGE SECTION.
007900*-----------------------
008000*
008100      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirsform.cob".
008200*
008300  01  WS-IRS900-DATA.
008400      03  WS-Debug-Sw         PIC X(1)   VALUE "N".
008500      03  WS-Sub              PIC 9(3)   BINARY.
008600      03  WS-Sub-2            PIC 9(3)   BINARY.
008700      03  WS-Key-A            PIC 9(3)   BINARY.
008800      03  WS-Key-B            PIC 9(3)   BINARY.
008900      03  WS-Base-No          PIC 9(3)   BINARY.
009000      03  WS-Widest-Len       PIC 9(2)   BINARY.
009100      03  WS-This-Len         PIC 9(2)   BINARY.
009200      03  WS-Lead-Spaces      PIC 9(1)   BINARY.
009300      03  WS-Num-Text-Len     PIC 9(1)   BINARY.
009400      03  WS-Key-Ptr          PIC 9(2)   BINARY.
009500      03  WS-Key-Start        PIC 9(2)   BINARY.
009600      03  WS-Sep-Start        PIC 9(2)   BINARY.
009700      03  WS-Amt-Start        PIC 9(2)   BINARY.
009800      03  WS-Found-Sw         PIC X(1)   VALUE "N".
009900          88  WS-Found                  VALUE "Y".
010000      03  WS-Has-Entry-Sw     PIC X(1)   VALUE "N".
010100          88  WS-Base-Has-Entry         VALUE "Y".
010200      03  WS-Swap-Sw          PIC X(1)   VALUE "N".
010300      03  WS-Prt-Open-Sw      PIC X(1)   VALUE "N".
010400          88  WS-Prt-Is-Open            VALUE "Y".
010500      03  IRS-Pr-Status       PIC X(2)   VALUE "00".
010600      03  FILLER              PIC X(05).
010700*
010800  01  WS-Num-Edit-Area.
010900      03  WS-Num-Edit         PIC ZZ9.
011000      03  FILLER REDEFINES WS-Num-Edit.
011100          05  WS-Num-Chars    PIC X      OCCURS 3.
011200      03  WS-Num-Text         PIC X(3).
011300*
011400  01  WS-Key-Text-Area.
011500      03  WS-Key-Text         PIC X(9).
011600      03  FILLER REDEFINES WS-Key-Text.
011700          05  WS-Kt-Char      PIC X      OCCURS 9.
011800*
011900  01  WS-Amount-Edit-Area.
012000      03  WS-Amount-Edit      PIC -(11)9.99.
012100      03  FILLER REDEFINES WS-Amount-Edit.
012200          05  WS-Amt-Chars    PIC X      OCCURS 15.
012300*
012400  01  WS-Swap-Hold.
012500      03  WS-Sh-Number        PIC 9(3).
012600      03  WS-Sh-Suffix        PIC X(6).
012700      03  WS-Sh-Amount        PIC S9(11)V99 COMP-3.
012800      03  FILLER              PIC X(09).
012900*
013000  LINKAGE SECTION.
013100*---------------
013200*
013300      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirs900.cob".
013400*
013500  PROCEDURE DIVISION USING IRS900-WS.
013600*=========================================
013700*
013800*---------------------------------------------------------------
013900* MAIN - DISPATCH ON THE FUNCTION SWITCH.  SEE LKIRS900.COB
014000* FOR THE FIVE FUNCTION CODES.
014100*---------------------------------------------------------------
014200  AA000-MAIN.
014300      GO TO AA100-INIT-FORM
014400            AA200-SET-LINE
014500            AA300-GET-LINE
014600            AA400-BUILD-REPORT-ORDER
014700            AA500-PRINT-REPORT
014800          DEPENDING ON IRS900-Function.
014900      GO TO AA999-MAIN-EXIT.
015000*
015100  AA100-INIT-FORM.
015200      MOVE IRS900-Form-Name TO Form-Name.
015300      MOVE ZERO         TO Form-Entry-Cnt.
015400      MOVE ZERO         TO Form-Max-Line.
015500      GO TO AA999-MAIN-EXIT.
015600*
015700*---------------------------------------------------------------
015800* SET-LINE - STORE OR REPLACE ONE LINE.  A LINE NOT ALREADY IN
015900* THE TABLE IS APPENDED; FORM-MAX-LINE TRACKS THE HIGHEST BASE
016000* NUMBER SEEN REGARDLESS OF WHETHER IT WAS A REPLACE OR ADD.
016100*---------------------------------------------------------------
016200  AA200-SET-LINE.
016300      PERFORM AB200-FIND-LINE THRU AB200-FIND-LINE-EXIT.
016400      IF WS-Found
016500          MOVE IRS900-Line-Amount TO FL-Amount (WS-Sub)
016600      ELSE
016700          ADD 1 TO Form-Entry-Cnt
016800          SET Form-Ix TO Form-Entry-Cnt
016900          MOVE IRS900-Line-Number TO FL-Number (Form-Ix)
017000          MOVE IRS900-Line-Suffix TO FL-Suffix (Form-Ix)
017100          MOVE IRS900-Line-Amount TO FL-Amount (Form-Ix).
017200      IF IRS900-Line-Number > Form-Max-Line
017300          MOVE IRS900-Line-Number TO Form-Max-Line.
017400      GO TO AA999-MAIN-EXIT.
017500*
017600*---------------------------------------------------------------
017700* GET-LINE - AN UNSET LINE READS BACK AS ZERO, NOT AN ERROR.
017800*---------------------------------------------------------------
017900  AA300-GET-LINE.
018000      PERFORM AB200-FIND-LINE THRU AB200-FIND-LINE-EXIT.
018100      IF WS-Found
018200          MOVE FL-Amount (WS-Sub) TO IRS900-Line-Amount
018300      ELSE
018400          MOVE ZERO TO IRS900-Line-Amount.
018500      GO TO AA999-MAIN-EXIT.
018600*
018700  AB200-FIND-LINE.
018800      MOVE "N" TO WS-Found-Sw.
018900      IF Form-Entry-Cnt = ZERO
019000          GO TO AB200-FIND-LINE-EXIT.
019100      SET Form-Ix TO 1.
019200      SEARCH Form-Line-Entry
019300          AT END
019400              GO TO AB200-FIND-LINE-EXIT
019500          WHEN FL-Number (Form-Ix) = IRS900-Line-Number
019600           AND FL-Suffix (Form-Ix) = IRS900-Line-Suffix
019700              SET WS-Sub TO Form-Ix
019800              MOVE "Y" TO WS-Found-Sw.
019900  AB200-FIND-LINE-EXIT.
020000      EXIT.
020100*
020200*---------------------------------------------------------------
020300* BUILD-REPORT-ORDER - EVERY BASE LINE 1 THRU FORM-MAX-LINE
020400* WITH NO ENTRY AT ALL (NOT EVEN A SUFFIXED ONE) GETS A ZERO
020500* ENTRY, THEN THE WHOLE TABLE IS SORTED NUMBER ASCENDING/
020600* SUFFIX ASCENDING, WITH NUMBERLESS (ALPHA-ONLY) ENTRIES -
020700* FL-NUMBER OF ZERO - SORTED AFTER EVERY NUMBERED LINE.
020800*---------------------------------------------------------------
020900  AA400-BUILD-REPORT-ORDER.
021000      PERFORM AB400-FILL-MISSING-BASE
021100          VARYING WS-Base-No FROM 1 BY 1
021200            UNTIL WS-Base-No > Form-Max-Line.
021300      PERFORM AB450-SORT-ENTRIES THRU AB450-SORT-ENTRIES-EXIT.
021400      GO TO AA999-MAIN-EXIT.
021500*
021600  AB400-FILL-MISSING-BASE.
021700      MOVE "N" TO WS-Has-Entry-Sw.
021800      PERFORM AB410-CHECK-ONE-ENTRY
021900          VARYING WS-Sub FROM 1 BY 1
022000            UNTIL WS-Sub > Form-Entry-Cnt.
022100      IF NOT WS-Base-Has-Entry
022200          ADD 1 TO Form-Entry-Cnt
022300          SET Form-Ix TO Form-Entry-Cnt
022400          MOVE WS-Base-No TO FL-Number (Form-Ix)
022500          MOVE SPACES     TO FL-Suffix (Form-Ix)
022600          MOVE ZERO       TO FL-Amount (Form-Ix).
022700*
022800  AB410-CHECK-ONE-ENTRY.
022900      IF FL-Number (WS-Sub) = WS-Base-No
023000          MOVE "Y" TO WS-Has-Entry-Sw.
023100*
023200  AB450-SORT-ENTRIES.
023300      IF Form-Entry-Cnt < 2
023400          GO TO AB450-SORT-ENTRIES-EXIT.
023500  AB450-PASS.
023600      MOVE "N" TO WS-Swap-Sw.
023700      PERFORM AB460-COMPARE-PAIR
023800          VARYING WS-Sub FROM 1 BY 1
023900            UNTIL WS-Sub > Form-Entry-Cnt - 1.
024000      IF WS-Swap-Sw = "Y"
024100          GO TO AB450-PASS.
024200  AB450-SORT-ENTRIES-EXIT.
024300      EXIT.
024400*
024500  AB460-COMPARE-PAIR.
024600      COMPUTE WS-Sub-2 = WS-Sub + 1.
024700      MOVE FL-Number (WS-Sub)   TO WS-Key-A.
024800      MOVE FL-Number (WS-Sub-2) TO WS-Key-B.
024900      IF WS-Key-A = ZERO
025000          MOVE 999 TO WS-Key-A.
025100      IF WS-Key-B = ZERO
025200          MOVE 999 TO WS-Key-B.
025300      IF WS-Key-A > WS-Key-B
025400          PERFORM AB470-SWAP THRU AB470-SWAP-EXIT
025500          MOVE "Y" TO WS-Swap-Sw
025600      ELSE
025700        IF WS-Key-A = WS-Key-B
025800        AND FL-Suffix (WS-Sub) > FL-Suffix (WS-Sub-2)
025900            PERFORM AB470-SWAP THRU AB470-SWAP-EXIT
026000            MOVE "Y" TO WS-Swap-Sw.
026100*
026200  AB470-SWAP.
026300      MOVE FORM-LINE-ENTRY (WS-Sub)   TO WS-Swap-Hold.
026400      MOVE FORM-LINE-ENTRY (WS-Sub-2) TO FORM-LINE-ENTRY (WS-Sub).
026500      MOVE WS-Swap-Hold TO FORM-LINE-ENTRY (WS-Sub-2).
026600  AB470-SWAP-EXIT.
026700      EXIT.
026800*
026900*---------------------------------------------------------------
027000* PRINT-REPORT - WRITES THE FORM NAME, A BORDER LINE AND ONE
027100* DETAIL LINE PER TABLE ENTRY IN ITS CURRENT (ALREADY SORTED)
027200* ORDER.  THE IDENTIFIER COLUMN IS RIGHT-JUSTIFIED TO THE
027300* WIDTH OF THE WIDEST IDENTIFIER ON THIS FORM; CALLER MUST
027400* RUN FUNCTION 4 FIRST.
027500*---------------------------------------------------------------
027600  AA500-PRINT-REPORT.
027700      OPEN OUTPUT IRS-Form-Prt-File.
027800      IF IRS-Pr-Status NOT = "00"
027900          DISPLAY "IRS900 - CANNOT OPEN PRINT FILE, STATUS "
028000                  IRS-Pr-Status
028100          GO TO AA999-MAIN-EXIT.
028200      MOVE ZERO TO WS-Widest-Len.
028300      PERFORM AB500-WIDEST-ONE-ENTRY
028400          VARYING Form-Ix FROM 1 BY 1
028500            UNTIL Form-Ix > Form-Entry-Cnt.
028600      MOVE SPACES TO PRINT-RECORD.
028700      MOVE Form-Name TO PRINT-RECORD (1:48).
028800      WRITE PRINT-RECORD.
028900      MOVE SPACES TO PRINT-RECORD.
029000      MOVE ALL "-" TO PRINT-RECORD (1:79).
029100      WRITE PRINT-RECORD.
029200      PERFORM AB520-WRITE-ONE-DETAIL
029300          VARYING Form-Ix FROM 1 BY 1
029400            UNTIL Form-Ix > Form-Entry-Cnt.
029500      CLOSE IRS-Form-Prt-File.
029600      GO TO AA999-MAIN-EXIT.
029700*
029800  AB500-WIDEST-ONE-ENTRY.
029900      PERFORM AB510-BUILD-KEY-TEXT THRU AB510-BUILD-KEY-TEXT-EXIT.
030000      IF WS-This-Len > WS-Widest-Len
030100          MOVE WS-This-Len TO WS-Widest-Len.
030200*
030300*---------------------------------------------------------------
030400* BUILD-KEY-TEXT - DE-EDITS FL-NUMBER (NO LEADING ZEROS) AND
030500* APPENDS FL-SUFFIX; AN ENTRY WITH NO BASE NUMBER PRINTS ITS
030600* SUFFIX ALONE.  LEAVES THE TEXT IN WS-KEY-TEXT, ITS LENGTH IN
030700* WS-THIS-LEN.
030800*---------------------------------------------------------------
030900  AB510-BUILD-KEY-TEXT.
031000      MOVE SPACES TO WS-Key-Text.
031100      MOVE 1      TO WS-Key-Ptr.
031200      IF FL-Number (Form-Ix) NOT = ZERO
031300          MOVE FL-Number (Form-Ix) TO WS-Num-Edit
031400          MOVE ZERO TO WS-Lead-Spaces
031500          INSPECT WS-Num-Edit TALLYING WS-Lead-Spaces
031600              FOR LEADING SPACE
031700          COMPUTE WS-Num-Text-Len = 3 - WS-Lead-Spaces
031800          STRING WS-Num-Edit (WS-Lead-Spaces + 1:
031900                               WS-Num-Text-Len)
032000                  DELIMITED BY SIZE
032100              INTO WS-Key-Text
032200              WITH POINTER WS-Key-Ptr.
032300      IF FL-Suffix (Form-Ix) NOT = SPACES
032400          STRING FL-Suffix (Form-Ix) DELIMITED BY SPACE
032500              INTO WS-Key-Text
032600              WITH POINTER WS-Key-Ptr.
032700      COMPUTE WS-This-Len = WS-Key-Ptr - 1.
032800  AB510-BUILD-KEY-TEXT-EXIT.
032900      EXIT.
033000*
033100  AB520-WRITE-ONE-DETAIL.
033200      PERFORM AB510-BUILD-KEY-TEXT THRU AB510-BUILD-KEY-TEXT-EXIT.
033300      MOVE FL-Amount (Form-Ix) TO WS-Amount-Edit.
033400      MOVE SPACES TO PRINT-RECORD.
033500      COMPUTE WS-Key-Start = WS-Widest-Len - WS-This-Len + 1.
033600      MOVE WS-Key-Text (1:WS-This-Len)
033700          TO PRINT-RECORD (WS-Key-Start:WS-This-Len).
033800      COMPUTE WS-Sep-Start = WS-Widest-Len + 1.
033900      MOVE ": " TO PRINT-RECORD (WS-Sep-Start:2).
034000      COMPUTE WS-Amt-Start = WS-Widest-Len + 3.
034100      MOVE WS-Amount-Edit
034200          TO PRINT-RECORD (WS-Amt-Start:15).
034300      WRITE PRINT-RECORD.
034400*
034500  AA999-MAIN-EXIT.
034600      EXIT PROGRAM.
034700*
