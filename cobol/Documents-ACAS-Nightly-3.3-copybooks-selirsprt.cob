000100*
000200* SELECT FOR THE FORM REPORT PRINT
000300* FILE -- SEE FDIRSPRT.COB FOR LAYOUT.
000400*
000500* 04/02/26 RJT - IRS1040-001 CREATED.
000600*
000700     SELECT IRS-FORM-PRT-FILE
000800         ASSIGN TO "IRSFRMPT"
000900         ORGANIZATION LINE SEQUENTIAL
001000         STATUS IRS-PR-STATUS.
001100*
