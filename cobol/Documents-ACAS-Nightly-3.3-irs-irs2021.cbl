000100*****************************************************************
000200*                                                               *
000300*      I R S   F O R M   1 0 4 0   -   T A X   Y E A R  2 0 2 1  *
000400*                                                               *
000500*  Reads one taxpayer's entered lines, applies the TY2021       *
000600*  arithmetic and prints the completed form.                    *
000700*****************************************************************
000800*
000900  IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.         IRS2021.
001300      AUTHOR.             R J Trent, 09/05/1986.
001400      INSTALLATION.       Applewood Computers - Head Office.
001500      DATE-WRITTEN.       09/05/1986.
001600      DATE-COMPILED.
001700      SECURITY.           Copyright (C) 1986-2026, Vincent B Coen.
001800*                         Distributed under the GNU General
001900*                         Public License.  See file COPYING.
002000*
002100*    Remarks.            Stand-alone batch job.  Loads the 2021
002200*                         entries from the taxpayer line file,
002300*                         runs the 15-step TY2021 rule set
002400*                         (standard deduction 12550, L12 split
002500*                         into 12a/12b/12c, L32 keyed off L27a)
002600*                         and writes the completed report.
002700*
002800*    Version.            See Date-Compiled in source listing.
002900*    Called Modules.     IRS900.
003000*    Files used.         IRS-Form-In-File (input).
003100*
003200* Changes:
003300* 09/05/86 vbc -     Created as a stub alongside IRS2020 - never
003400*                     taken past the copybook stage, shelved.
003500* 14/08/94 vbc -     File-Status checking added to match the
003600*                     house standard adopted that year.
003700* 30/11/98 vbc -     Y2K date window review - FORM-YEAR on the
003800*                     input record is already a 4-digit field,
003900*                     no change required.
004000* 29/01/09 vbc -     Migration to Open Cobol/GnuCobol.
004100* 16/04/24 vbc -     Copyright notice update superseding all
004200*                     previous notices.
004300* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004400* 05/02/26 rjt - IRS1040-003 Dormant driver finally given a
004500*                 purpose - Form-1040 project.  Wrote the read
004600*                 loop, the 15-step TY2021 rule set and the
004700*                 print step.
004800*
004900*****************************************************************
005000*
005100  ENVIRONMENT              DIVISION.
005200*================================
005300*
005400  CONFIGURATION           SECTION.
005500  SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM
005700      CLASS ALPHA-SUFFIX IS "A" THRU "Z"
005800      UPSI-0 ON STATUS IS WS-Debug-Sw.
005900*
006000  INPUT-OUTPUT            SECTION.
006100  FILE-CONTROL.
006200      COPY  "Documents-ACAS-Nightly-3.3-copybooks-selirsin.cob".
006300*
006400  DATA                     DIVISION.
006500*================================
006600*
006700  FILE SECTION.
006800      COPY  "Documents-ACAS-Nightly-3.3-copybooks-fdirsin.cob".
006900*
007000  WORKING-STORAGE SECTION.
007100*-----------------------
007200*
007300      COPY  "Documents-ACAS-Nightly-3.3-copybooks-wsirs900.cob".
007400*
007500  01  WS-IRS2021-DATA.
007600      03  WS-Debug-Sw         PIC X(1)   VALUE "N".
007700      03  WS-Eof-Sw           PIC X(1)   VALUE "N".
007800          88  WS-Eof                     VALUE "Y".
007900      03  IRS-In-Status       PIC X(2)   VALUE "00".
008000      03  WS-Accum            PIC S9(11)V99 COMP-3.
008100      03  WS-Wk-Number        PIC 9(3).
008200      03  WS-Wk-Suffix        PIC X(6).
008300      03  FILLER REDEFINES WS-Wk-Suffix.
008400          05  WS-Wk-Suf-Char  PIC X      OCCURS 6.
008500      03  WS-Wk-Amount        PIC S9(11)V99 COMP-3.
008600      03  WS-Target-Year      PIC 9(4)   VALUE 2021.
008700      03  FILLER REDEFINES WS-Target-Year.
008800          05  WS-Target-Yr-Char PIC X   OCCURS 4.
008900      03  FILLER              PIC X(06).
009000*
009100  01  WS-Error-Messages.
009200      03  SY900               PIC X(40)
009300              VALUE "IRS2021 - CANNOT OPEN INPUT FILE STATUS ".
009400      03  FILLER REDEFINES SY900.
009500          05  SY900-Char      PIC X      OCCURS 40.
009600*
009700  PROCEDURE DIVISION.
009800*===================
009900*
010000  AA000-MAIN                  SECTION.
010100*************************************
010200      DISPLAY "IRS2021 STARTING".
010300      PERFORM AA010-INIT-FORM.
010400      PERFORM AA050-READ-LINES THRU AA050-READ-LINES-EXIT.
010500      PERFORM AA100-APPLY-2021-RULES.
010600      PERFORM AA200-PRINT-FORM.
010700      DISPLAY "IRS2021 COMPLETED".
010800      STOP RUN.
010900*
011000  AA010-INIT-FORM.
011100      MOVE 1 TO IRS900-Function.
011200      MOVE "Form 1040 U.S. Individual Income Tax Return 2021"
011300          TO IRS900-Form-Name.
011400      CALL "IRS900" USING IRS900-WS.
011500*
011600  AA050-READ-LINES.
011700      OPEN INPUT IRS-Form-In-File.
011800      IF IRS-In-Status NOT = "00"
011900          DISPLAY SY900 IRS-In-Status
012000          GO TO AA050-READ-LINES-EXIT.
012100      MOVE "N" TO WS-Eof-Sw.
012200      PERFORM AA060-READ-ONE-LINE UNTIL WS-Eof.
012300      CLOSE IRS-Form-In-File.
012400  AA050-READ-LINES-EXIT.
012500      EXIT.
012600*
012700  AA060-READ-ONE-LINE.
012800      READ IRS-Form-In-File
012900          AT END GO TO AA060-EOF.
013000      IF FI-Form-Year = 2021
013100          MOVE 2            TO IRS900-Function
013200          MOVE FI-Line-Number TO IRS900-Line-Number
013300          MOVE FI-Line-Suffix TO IRS900-Line-Suffix
013400          MOVE FI-Line-Amount TO IRS900-Line-Amount
013500          CALL "IRS900" USING IRS900-WS.
013600      GO TO AA060-READ-ONE-LINE-EXIT.
013700  AA060-EOF.
013800      MOVE "Y" TO WS-Eof-Sw.
013900  AA060-READ-ONE-LINE-EXIT.
014000      EXIT.
014100*
014200  AC050-FETCH.
014300      MOVE WS-Wk-Number TO IRS900-Line-Number.
014400      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
014500      MOVE 3            TO IRS900-Function.
014600      CALL "IRS900" USING IRS900-WS.
014700      MOVE IRS900-Line-Amount TO WS-Wk-Amount.
014800*
014900  AC060-STORE.
015000      MOVE WS-Wk-Number TO IRS900-Line-Number.
015100      MOVE WS-Wk-Suffix TO IRS900-Line-Suffix.
015200      MOVE WS-Wk-Amount TO IRS900-Line-Amount.
015300      MOVE 2            TO IRS900-Function.
015400      CALL "IRS900" USING IRS900-WS.
015500*
015600*---------------------------------------------------------------
015700* AA100 - THE 15 STEPS OF THE TY2021 RULE SET (STANDARD
015800* DEDUCTION 12550, L12 SPLIT 12A/12B/12C, L32 KEYED OFF L27A
015900* AND STILL INCLUDES L30).
016000*---------------------------------------------------------------
016100  AA100-APPLY-2021-RULES.
016200      PERFORM RULE01-SET-L12A.
016300      PERFORM RULE02-COMPUTE-L9.
016400      PERFORM RULE03-COMPUTE-L11.
016500      PERFORM RULE04-COMPUTE-L12C.
016600      PERFORM RULE05-COMPUTE-L14.
016700      PERFORM RULE06-COMPUTE-L15.
016800      PERFORM RULE07-COMPUTE-L18.
016900      PERFORM RULE08-COMPUTE-L21.
017000      PERFORM RULE09-COMPUTE-L22.
017100      PERFORM RULE10-COMPUTE-L24.
017200      PERFORM RULE11-COMPUTE-L25D.
017300      PERFORM RULE12-COMPUTE-L32.
017400      PERFORM RULE13-COMPUTE-L33.
017500      PERFORM RULE14-COMPUTE-L34.
017600      PERFORM RULE15-COMPUTE-L37.
017700*
017800* Rule 1 - L12a = 12550 (standard deduction, constant for 2021).
017900  RULE01-SET-L12A.
018000      MOVE 12 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
018100      MOVE 12550 TO WS-Wk-Amount.
018200      PERFORM AC060-STORE.
018300*
018400* Rule 2 - L9 = L1+L2b+L3b+L4b+L5b+L6b+L7+L8.
018500  RULE02-COMPUTE-L9.
018600      MOVE 1  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
018700      PERFORM AC050-FETCH.
018800      MOVE WS-Wk-Amount TO WS-Accum.
018900      MOVE 2  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
019000      PERFORM AC050-FETCH.
019100      ADD WS-Wk-Amount TO WS-Accum.
019200      MOVE 3  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
019300      PERFORM AC050-FETCH.
019400      ADD WS-Wk-Amount TO WS-Accum.
019500      MOVE 4  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
019600      PERFORM AC050-FETCH.
019700      ADD WS-Wk-Amount TO WS-Accum.
019800      MOVE 5  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
019900      PERFORM AC050-FETCH.
020000      ADD WS-Wk-Amount TO WS-Accum.
020100      MOVE 6  TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
020200      PERFORM AC050-FETCH.
020300      ADD WS-Wk-Amount TO WS-Accum.
020400      MOVE 7  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
020500      PERFORM AC050-FETCH.
020600      ADD WS-Wk-Amount TO WS-Accum.
020700      MOVE 8  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
020800      PERFORM AC050-FETCH.
020900      ADD WS-Wk-Amount TO WS-Accum.
021000      MOVE 9  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021100      MOVE WS-Accum TO WS-Wk-Amount.
021200      PERFORM AC060-STORE.
021300*
021400* Rule 3 - L11 = L9 - L10.
021500  RULE03-COMPUTE-L11.
021600      MOVE 9  TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
021700      PERFORM AC050-FETCH.
021800      MOVE WS-Wk-Amount TO WS-Accum.
021900      MOVE 10 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
022000      PERFORM AC050-FETCH.
022100      SUBTRACT WS-Wk-Amount FROM WS-Accum.
022200      MOVE 11 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
022300      MOVE WS-Accum TO WS-Wk-Amount.
022400      PERFORM AC060-STORE.
022500*
022600* Rule 4 - L12c = L12a + L12b.
022700  RULE04-COMPUTE-L12C.
022800      MOVE 12 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
022900      PERFORM AC050-FETCH.
023000      MOVE WS-Wk-Amount TO WS-Accum.
023100      MOVE 12 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
023200      PERFORM AC050-FETCH.
023300      ADD WS-Wk-Amount TO WS-Accum.
023400      MOVE 12 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
023500      MOVE WS-Accum TO WS-Wk-Amount.
023600      PERFORM AC060-STORE.
023700*
023800* Rule 5 - L14 = L12c + L13.
023900  RULE05-COMPUTE-L14.
024000      MOVE 12 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
024100      PERFORM AC050-FETCH.
024200      MOVE WS-Wk-Amount TO WS-Accum.
024300      MOVE 13 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
024400      PERFORM AC050-FETCH.
024500      ADD WS-Wk-Amount TO WS-Accum.
024600      MOVE 14 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
024700      MOVE WS-Accum TO WS-Wk-Amount.
024800      PERFORM AC060-STORE.
024900*
025000* Rule 6 - L15 = L11 - L14, floor at zero.
025100  RULE06-COMPUTE-L15.
025200      MOVE 11 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025300      PERFORM AC050-FETCH.
025400      MOVE WS-Wk-Amount TO WS-Accum.
025500      MOVE 14 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
025600      PERFORM AC050-FETCH.
025700      SUBTRACT WS-Wk-Amount FROM WS-Accum.
025800      IF WS-Accum < ZERO
025900          MOVE ZERO TO WS-Accum.
026000      MOVE 15 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026100      MOVE WS-Accum TO WS-Wk-Amount.
026200      PERFORM AC060-STORE.
026300*
026400* Rule 7 - L18 = L16 + L17.
026500  RULE07-COMPUTE-L18.
026600      MOVE 16 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
026700      PERFORM AC050-FETCH.
026800      MOVE WS-Wk-Amount TO WS-Accum.
026900      MOVE 17 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
027000      PERFORM AC050-FETCH.
027100      ADD WS-Wk-Amount TO WS-Accum.
027200      MOVE 18 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
027300      MOVE WS-Accum TO WS-Wk-Amount.
027400      PERFORM AC060-STORE.
027500*
027600* Rule 8 - L21 = L19 + L20.
027700  RULE08-COMPUTE-L21.
027800      MOVE 19 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
027900      PERFORM AC050-FETCH.
028000      MOVE WS-Wk-Amount TO WS-Accum.
028100      MOVE 20 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028200      PERFORM AC050-FETCH.
028300      ADD WS-Wk-Amount TO WS-Accum.
028400      MOVE 21 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
028500      MOVE WS-Accum TO WS-Wk-Amount.
028600      PERFORM AC060-STORE.
028700*
028800* Rule 9 - L22 = L18 - L21, floor at zero.
028900  RULE09-COMPUTE-L22.
029000      MOVE 18 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029100      PERFORM AC050-FETCH.
029200      MOVE WS-Wk-Amount TO WS-Accum.
029300      MOVE 21 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029400      PERFORM AC050-FETCH.
029500      SUBTRACT WS-Wk-Amount FROM WS-Accum.
029600      IF WS-Accum < ZERO
029700          MOVE ZERO TO WS-Accum.
029800      MOVE 22 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
029900      MOVE WS-Accum TO WS-Wk-Amount.
030000      PERFORM AC060-STORE.
030100*
030200* Rule 10 - L24 = L22 + L23.
030300  RULE10-COMPUTE-L24.
030400      MOVE 22 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
030500      PERFORM AC050-FETCH.
030600      MOVE WS-Wk-Amount TO WS-Accum.
030700      MOVE 23 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
030800      PERFORM AC050-FETCH.
030900      ADD WS-Wk-Amount TO WS-Accum.
031000      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
031100      MOVE WS-Accum TO WS-Wk-Amount.
031200      PERFORM AC060-STORE.
031300*
031400* Rule 11 - L25d = L25a + L25b + L25c.
031500  RULE11-COMPUTE-L25D.
031600      MOVE 25 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
031700      PERFORM AC050-FETCH.
031800      MOVE WS-Wk-Amount TO WS-Accum.
031900      MOVE 25 TO WS-Wk-Number. MOVE "B" TO WS-Wk-Suf-Char (1).
032000      PERFORM AC050-FETCH.
032100      ADD WS-Wk-Amount TO WS-Accum.
032200      MOVE 25 TO WS-Wk-Number. MOVE "C" TO WS-Wk-Suf-Char (1).
032300      PERFORM AC050-FETCH.
032400      ADD WS-Wk-Amount TO WS-Accum.
032500      MOVE 25 TO WS-Wk-Number. MOVE "D" TO WS-Wk-Suf-Char (1).
032600      MOVE WS-Accum TO WS-Wk-Amount.
032700      PERFORM AC060-STORE.
032800*
032900* Rule 12 - L32 = L27a + L28 + L29 + L30 + L31.
033000  RULE12-COMPUTE-L32.
033100      MOVE 27 TO WS-Wk-Number. MOVE "A" TO WS-Wk-Suf-Char (1).
033200      PERFORM AC050-FETCH.
033300      MOVE WS-Wk-Amount TO WS-Accum.
033400      MOVE 28 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
033500      PERFORM AC050-FETCH.
033600      ADD WS-Wk-Amount TO WS-Accum.
033700      MOVE 29 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
033800      PERFORM AC050-FETCH.
033900      ADD WS-Wk-Amount TO WS-Accum.
034000      MOVE 30 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034100      PERFORM AC050-FETCH.
034200      ADD WS-Wk-Amount TO WS-Accum.
034300      MOVE 31 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034400      PERFORM AC050-FETCH.
034500      ADD WS-Wk-Amount TO WS-Accum.
034600      MOVE 32 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
034700      MOVE WS-Accum TO WS-Wk-Amount.
034800      PERFORM AC060-STORE.
034900*
035000* Rule 13 - L33 = L25d + L26 + L32.
035100  RULE13-COMPUTE-L33.
035200      MOVE 25 TO WS-Wk-Number. MOVE "D" TO WS-Wk-Suf-Char (1).
035300      PERFORM AC050-FETCH.
035400      MOVE WS-Wk-Amount TO WS-Accum.
035500      MOVE 26 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
035600      PERFORM AC050-FETCH.
035700      ADD WS-Wk-Amount TO WS-Accum.
035800      MOVE 32 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
035900      PERFORM AC050-FETCH.
036000      ADD WS-Wk-Amount TO WS-Accum.
036100      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
036200      MOVE WS-Accum TO WS-Wk-Amount.
036300      PERFORM AC060-STORE.
036400*
036500* Rule 14 - If L33 > L24 then L34 = L33 - L24 (else unset/zero).
036600  RULE14-COMPUTE-L34.
036700      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
036800      PERFORM AC050-FETCH.
036900      MOVE WS-Wk-Amount TO WS-Accum.
037000      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
037100      PERFORM AC050-FETCH.
037200      IF WS-Accum > WS-Wk-Amount
037300          SUBTRACT WS-Wk-Amount FROM WS-Accum
037400          MOVE 34 TO WS-Wk-Number
037500          MOVE SPACES TO WS-Wk-Suffix
037600          MOVE WS-Accum TO WS-Wk-Amount
037700          PERFORM AC060-STORE.
037800*
037900* Rule 15 - L37 = L24 - L33 (amount owed, may be negative).
038000  RULE15-COMPUTE-L37.
038100      MOVE 24 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
038200      PERFORM AC050-FETCH.
038300      MOVE WS-Wk-Amount TO WS-Accum.
038400      MOVE 33 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
038500      PERFORM AC050-FETCH.
038600      SUBTRACT WS-Wk-Amount FROM WS-Accum.
038700      MOVE 37 TO WS-Wk-Number. MOVE SPACES TO WS-Wk-Suffix.
038800      MOVE WS-Accum TO WS-Wk-Amount.
038900      PERFORM AC060-STORE.
039000*
039100  AA200-PRINT-FORM.
039200      MOVE 4 TO IRS900-Function.
039300      CALL "IRS900" USING IRS900-WS.
039400      MOVE 5 TO IRS900-Function.
039500      CALL "IRS900" USING IRS900-WS.
039600*
