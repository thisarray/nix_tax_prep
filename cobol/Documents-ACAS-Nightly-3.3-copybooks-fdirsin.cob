000100*
000200* ON-DISK LAYOUT FOR A TAXPAYER
000300* ENTERED-LINE RECORD.  LINE-SEQUENTIAL
000400* TEXT, ONE LINE PER ENTERED FORM LINE,
000500* ANY ORDER.  YEAR SELECTS THE RULE SET,
000600* NUMBER/SUFFIX IDENTIFY THE FORM BOX,
000700* AMOUNT IS THE TAXPAYER'S ENTRY FOR IT.
000800* SEE IRS900 FOR HOW THESE KEY THE TABLE.
000900*
001000* 04/02/26 RJT - IRS1040-001 CREATED.
001100*
001200 FD  IRS-FORM-IN-FILE.
001300 01  IRS-FORM-IN-RECORD.
001400     03  FI-FORM-YEAR         PIC 9(4).
001500     03  FI-LINE-NUMBER       PIC 9(3).
001600     03  FI-LINE-SUFFIX       PIC X(6).
001700     03  FI-LINE-AMOUNT       PIC S9(11)V99
001800                               SIGN IS LEADING.
001900     03  FILLER               PIC X(10).
002000*
